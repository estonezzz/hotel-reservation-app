000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLQAV.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 09 / 08 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLQAV
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 09 / 08 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : PESQUISAR QUARTOS DISPONIVEIS PARA UM
001700*                   PERIODO INFORMADO NO CARTAO DE PESQUISA,
001800*                   FILTRANDO POR QUARTO LIVRE / PAGO / AMBOS
001900*=================================================================
002000*    ARQUIVOS.... :  CARTPESQ (CARTPESQ.DAT)  I    CARD
002100*                     QUARTOS  (QUARTOS.DAT)   I    #HTLQRT
002200*                     RESERVAS (RESERVAS.DAT)  I    #HTLRSV
002300*=================================================================
002400*    MODULOS..... :  NENHUM
002500*=================================================================
002600*                          ALTERACOES
002700*-----------------------------------------------------------------
002800*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR019
002900*    ANALISTA   : IVAN SANCHES                                    CR019
003000*    CONSULTORIA: FOURSYS                                         CR019
003100*    DATA.......: 09 / 08 / 1992                                  CR019
003200*    OBJETIVO...: PROGRAMA ORIGINAL - APENAS UM "SORT" DE TESTE   CR019
003300*-----------------------------------------------------------------
003400*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003500*    ANALISTA   : IVAN SANCHES                                    Y2K01
003600*    CONSULTORIA: FOURSYS                                         Y2K01
003700*    DATA.......: 22 / 10 / 1998                                  Y2K01
003800*    OBJETIVO...: SEM CAMPO DE DATA - CONFERIDO NA VIRADA DO      Y2K01
003900*                 SECULO SEM NECESSIDADE DE ALTERACAO             Y2K01
004000*-----------------------------------------------------------------
004100*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR075
004200*    ANALISTA   : IVAN SANCHES                                    CR075
004300*    CONSULTORIA: FOURSYS                                         CR075
004400*    DATA.......: 20 / 11 / 2024                                  CR075
004500*    OBJETIVO...: PROGRAMA REESCRITO - RETIRADO O "SORT" DE       CR075
004600*                 TESTE, INCLUIDA A PESQUISA DE DISPONIBILIDADE   CR075
004700*                 DE QUARTOS POR PERIODO E TIPO                   CR075
004800*=================================================================
004900 ENVIRONMENT                             DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION                           SECTION.
005200*-----------------------------------------------------------------
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                            SECTION.
005700*-----------------------------------------------------------------
005800 FILE-CONTROL.
005900     SELECT CARTPESQ ASSIGN TO "CARTPESQ"
006000         FILE STATUS IS FS-CARTPESQ.
006100     SELECT QUARTOS ASSIGN TO "QUARTOS"
006200         FILE STATUS IS FS-QUARTOS.
006300     SELECT RESERVAS ASSIGN TO "RESERVAS"
006400         FILE STATUS IS FS-RESERVAS.
006500*=================================================================
006600 DATA                                    DIVISION.
006700*-----------------------------------------------------------------
006800 FILE                                    SECTION.
006900*-----------------------------------------------------------------
007000 FD  CARTPESQ.
007100 01  REG-CARTPESQ.
007200     05  CPQ-CHECKIN               PIC 9(008).
007300     05  CPQ-CHECKOUT              PIC 9(008).
007400     05  CPQ-TIPO-PESQUISA         PIC X(001).
007500     05  FILLER                    PIC X(043).
007600*-----------------------------------------------------------------
007700 FD  QUARTOS.
007800     COPY "#HTLQRT".
007900*-----------------------------------------------------------------
008000 FD  RESERVAS.
008100     COPY "#HTLRSV".
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE                         SECTION.
008400*-----------------------------------------------------------------
008500 01  FILLER                      PIC X(050)     VALUE
008600         "***** INICIO DA WORKING - HTLQAV *****".
008700*-----------------------------------------------------------------
008800 01  FS-CARTPESQ                  PIC X(002)     VALUE SPACES.
008900 01  FS-QUARTOS                   PIC X(002)     VALUE SPACES.
009000 01  FS-RESERVAS                  PIC X(002)     VALUE SPACES.
009100*-----------------------------------------------------------------
009200 01  WRK-PEDIDO-VALIDO             PIC X(001)     VALUE "S".
009300     88  WRK-PEDIDO-VALIDO-SIM             VALUE "S".
009400     88  WRK-PEDIDO-VALIDO-NAO             VALUE "N".
009500 01  WRK-PASSOU-FILTRO             PIC X(001)     VALUE "N".
009600     88  WRK-PASSOU-FILTRO-SIM             VALUE "Y".
009700 01  WRK-QUARTO-OCUPADO            PIC X(001)     VALUE "N".
009800     88  WRK-QUARTO-OCUPADO-SIM             VALUE "Y".
009900 01  WRK-QT-LINHAS                 PIC 9(003) COMP-3  VALUE ZEROS.
010000 01  ACU-LIDOS                     PIC 9(003) COMP-3  VALUE ZEROS.
010100 01  ACU-ACHADOS                   PIC 9(003) COMP-3  VALUE ZEROS.
010200 01  WRK-PAG                       PIC 9(003) COMP    VALUE ZEROS.
010300*-----------------------------------------------------------------
010400 01  TAB-RESERVAS.
010500     05  TAB-RES                  OCCURS 2000 TIMES
010600                                   INDEXED BY IX-RES.
010700         10  TAB-RES-NUMERO-QRT    PIC X(010).
010800         10  TAB-RES-CHECKIN       PIC 9(008).
010900         10  TAB-RES-CHECKOUT      PIC 9(008).
011000 77  WRK-CONT-RESERVAS              PIC 9(005) COMP  VALUE ZEROS.
011100*-----------------------------------------------------------------
011200     COPY "#HTLCAB".
011300*-----------------------------------------------------------------
011400 01  WRK-DETALHE.
011500     05  WRK-DET-NUMERO            PIC X(010).
011600     05  FILLER                    PIC X(002)    VALUE SPACES.
011700     05  WRK-DET-TIPO              PIC X(014)    VALUE SPACES.
011800     05  WRK-DET-DIARIA            PIC ZZ,ZZ9.99 VALUE ZEROS.
011900     05  FILLER                    PIC X(004)    VALUE SPACES.
012000     05  WRK-DET-LIVRE             PIC X(003).
012100     05  FILLER                    PIC X(041)    VALUE SPACES.
012200*-----------------------------------------------------------------
012300 01  FS-QUARTOS-N REDEFINES FS-QUARTOS.
012400     05  FS-QUARTOS-9              PIC 9(002).
012500 01  FS-RESERVAS-N REDEFINES FS-RESERVAS.
012600     05  FS-RESERVAS-9             PIC 9(002).
012700 01  FS-CARTPESQ-N REDEFINES FS-CARTPESQ.
012800     05  FS-CARTPESQ-9             PIC 9(002).
012900 01  ACU-ACHADOS-ED                PIC ZZ9        VALUE ZEROS.
013000*-----------------------------------------------------------------
013100     COPY "#HTLERR".
013200*-----------------------------------------------------------------
013300 01  FILLER                      PIC X(050)     VALUE
013400         "***** FIM DA WORKING - HTLQAV *****".
013500*=================================================================
013600 PROCEDURE                               DIVISION.
013700*=================================================================
013800 0000-PRINCIPAL.
013900
014000         PERFORM 0100-INICIAR.
014100         PERFORM 0150-CARREGA-RESERVAS.
014200         IF WRK-PEDIDO-VALIDO-SIM
014300             PERFORM 0110-TESTAR-VAZIO
014400             PERFORM 0200-PROCESSAR
014500                 UNTIL FS-QUARTOS NOT EQUAL "00"
014600         END-IF.
014700         PERFORM 0300-FINALIZAR.
014800
014900 0000-PRINCIPAL-FIM.                     EXIT.
015000*-----------------------------------------------------------------
015100 0100-INICIAR                            SECTION.
015200*-----------------------------------------------------------------
015300
015400         OPEN INPUT CARTPESQ.
015500         IF FS-CARTPESQ NOT EQUAL "00"
015600             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
015700             MOVE FS-CARTPESQ             TO WRK-STATUS-ERRO
015800             MOVE "CARTPESQ"              TO WRK-ARQUIVO-ERRO
015900             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
016000             SET WRK-PEDIDO-VALIDO-NAO    TO TRUE
016100             GO TO 0100-INICIAR-FIM
016200         END-IF.
016300
016400         READ CARTPESQ
016500             AT END
016600                 DISPLAY WRK-VAZIO
016700                 SET WRK-PEDIDO-VALIDO-NAO   TO TRUE
016800                 GO TO 0100-INICIAR-FIM
016900         END-READ.
017000
017100         IF CPQ-TIPO-PESQUISA NOT EQUAL "F" AND
017200                 CPQ-TIPO-PESQUISA NOT EQUAL "P" AND
017300                 CPQ-TIPO-PESQUISA NOT EQUAL "B"
017400             DISPLAY "TIPO PESQ. INVALIDO: " CPQ-TIPO-PESQUISA
017500             SET WRK-PEDIDO-VALIDO-NAO    TO TRUE
017600             GO TO 0100-INICIAR-FIM
017700         END-IF.
017800
017900         CLOSE CARTPESQ.
018000         OPEN INPUT QUARTOS.
018100         IF FS-QUARTOS NOT EQUAL "00"
018200             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
018300             MOVE FS-QUARTOS              TO WRK-STATUS-ERRO
018400             MOVE "QUARTOS"               TO WRK-ARQUIVO-ERRO
018500             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
018600             SET WRK-PEDIDO-VALIDO-NAO    TO TRUE
018700         END-IF.
018800
018900 0100-INICIAR-FIM.                       EXIT.
019000*-----------------------------------------------------------------
019100 0110-TESTAR-VAZIO                       SECTION.
019200*-----------------------------------------------------------------
019300
019400         PERFORM 0120-LER-DADOS.
019500         IF FS-QUARTOS NOT EQUAL "00"
019600             DISPLAY WRK-VAZIO
019700         ELSE
019800             PERFORM 0210-IMP-CABECALHO
019900             ADD 1                        TO WRK-PAG
020000         END-IF.
020100
020200 0110-TESTAR-VAZIO-FIM.                  EXIT.
020300*-----------------------------------------------------------------
020400 0120-LER-DADOS                          SECTION.
020500*-----------------------------------------------------------------
020600
020700         READ QUARTOS.
020800
020900 0120-LER-DADOS-FIM.                     EXIT.
021000*-----------------------------------------------------------------
021100 0150-CARREGA-RESERVAS                   SECTION.
021200*-----------------------------------------------------------------
021300
021400         IF WRK-PEDIDO-VALIDO-SIM
021500             OPEN INPUT RESERVAS
021600             SET IX-RES                    TO 1
021700             PERFORM 0160-LER-RESERVA
021800                 UNTIL FS-RESERVAS EQUAL "10"
021900             CLOSE RESERVAS
022000         END-IF.
022100
022200 0150-CARREGA-RESERVAS-FIM.              EXIT.
022300*-----------------------------------------------------------------
022400 0160-LER-RESERVA                        SECTION.
022500*-----------------------------------------------------------------
022600
022700         READ RESERVAS
022800             AT END
022900                 MOVE "10"                 TO FS-RESERVAS
023000             NOT AT END
023100                 ADD 1                 TO WRK-CONT-RESERVAS
023200                 MOVE RES-NUMERO-QUARTO
023300                     TO TAB-RES-NUMERO-QRT(IX-RES)
023400                 MOVE RES-DATA-CHECKIN
023500                     TO TAB-RES-CHECKIN(IX-RES)
023600                 MOVE RES-DATA-CHECKOUT
023700                     TO TAB-RES-CHECKOUT(IX-RES)
023800                 SET IX-RES UP BY 1
023900         END-READ.
024000
024100 0160-LER-RESERVA-FIM.                   EXIT.
024200*-----------------------------------------------------------------
024300 0200-PROCESSAR                          SECTION.
024400*-----------------------------------------------------------------
024500
024600         ADD 1                            TO ACU-LIDOS.
024700         MOVE "N"                         TO WRK-PASSOU-FILTRO.
024800         PERFORM 0210-FILTRA-TIPO.
024900
025000         IF WRK-PASSOU-FILTRO-SIM
025100             PERFORM 0220-DISPONIVEL
025200             IF WRK-QUARTO-OCUPADO-SIM
025300                 CONTINUE
025400             ELSE
025500                 IF WRK-QT-LINHAS GREATER 12
025600                     PERFORM 0230-IMP-CABECALHO-PAG
025700                 END-IF
025800                 PERFORM 0250-IMP-DETALHE
025900                 ADD 1                     TO ACU-ACHADOS
026000             END-IF
026100         END-IF.
026200
026300         PERFORM 0120-LER-DADOS.
026400
026500 0200-PROCESSAR-FIM.                     EXIT.
026600*-----------------------------------------------------------------
026700 0210-FILTRA-TIPO                        SECTION.
026800*-----------------------------------------------------------------
026900
027000         EVALUATE TRUE
027100             WHEN CPQ-TIPO-PESQUISA EQUAL "F" AND QRT-LIVRE-SIM
027200                 SET WRK-PASSOU-FILTRO-SIM  TO TRUE
027300             WHEN CPQ-TIPO-PESQUISA EQUAL "P" AND QRT-LIVRE-NAO
027400                 SET WRK-PASSOU-FILTRO-SIM  TO TRUE
027500             WHEN CPQ-TIPO-PESQUISA EQUAL "B"
027600                 SET WRK-PASSOU-FILTRO-SIM  TO TRUE
027700             WHEN OTHER
027800                 MOVE "N"                   TO WRK-PASSOU-FILTRO
027900         END-EVALUATE.
028000
028100 0210-FILTRA-TIPO-FIM.                   EXIT.
028200*-----------------------------------------------------------------
028300 0220-DISPONIVEL                         SECTION.
028400*-----------------------------------------------------------------
028500
028600         MOVE "N"                         TO WRK-QUARTO-OCUPADO.
028700         PERFORM 0225-COMPARA-RESERVA
028800             VARYING IX-RES FROM 1 BY 1
028900             UNTIL IX-RES > WRK-CONT-RESERVAS
029000                OR WRK-QUARTO-OCUPADO-SIM.
029100
029200 0220-DISPONIVEL-FIM.                    EXIT.
029300*-----------------------------------------------------------------
029400 0225-COMPARA-RESERVA                    SECTION.
029500*-----------------------------------------------------------------
029600
029700         IF TAB-RES-NUMERO-QRT(IX-RES) EQUAL QRT-NUMERO
029800             IF CPQ-CHECKIN  <= TAB-RES-CHECKOUT(IX-RES) AND
029900                CPQ-CHECKOUT >= TAB-RES-CHECKIN(IX-RES)
030000                 MOVE "Y"                  TO WRK-QUARTO-OCUPADO
030100             END-IF
030200         END-IF.
030300
030400 0225-COMPARA-RESERVA-FIM.               EXIT.
030500*-----------------------------------------------------------------
030600 0210-IMP-CABECALHO                      SECTION.
030700*-----------------------------------------------------------------
030800
030900         DISPLAY " ".
031000         MOVE ALL "="                     TO WRK-CABEC-REGRA.
031100         DISPLAY WRK-CABEC-REGRA.
031200         MOVE "QUARTOS DISPONIVEIS"    TO WRK-CABEC-NOME-RELAT.
031300         MOVE WRK-PAG                      TO WRK-CABEC-PAGINA.
031400         DISPLAY WRK-CABEC-TITULO.
031500         MOVE ALL "="                     TO WRK-CABEC-REGRA.
031600         DISPLAY WRK-CABEC-REGRA.
031700         DISPLAY "NUMERO      TIPO           DIARIA     LIVRE".
031800         MOVE ALL "="                     TO WRK-CABEC-REGRA.
031900         DISPLAY WRK-CABEC-REGRA.
032000         MOVE 4                            TO WRK-QT-LINHAS.
032100
032200 0210-IMP-CABECALHO-FIM.                 EXIT.
032300*-----------------------------------------------------------------
032400 0230-IMP-CABECALHO-PAG                  SECTION.
032500*-----------------------------------------------------------------
032600
032700         ADD 1                             TO WRK-PAG.
032800         PERFORM 0210-IMP-CABECALHO.
032900
033000 0230-IMP-CABECALHO-PAG-FIM.             EXIT.
033100*-----------------------------------------------------------------
033200 0250-IMP-DETALHE                        SECTION.
033300*-----------------------------------------------------------------
033400
033500         MOVE QRT-NUMERO                   TO WRK-DET-NUMERO.
033600         MOVE QRT-VALOR-DIARIA              TO WRK-DET-DIARIA.
033700         IF QRT-TIPO-SINGLE
033800             MOVE "SINGLE BED ROOM"         TO WRK-DET-TIPO
033900         ELSE
034000             IF QRT-TIPO-DOUBLE
034100                 MOVE "DOUBLE BED ROOM"      TO WRK-DET-TIPO
034200             ELSE
034300                 MOVE "TIPO DESCONHECIDO"    TO WRK-DET-TIPO
034400             END-IF
034500         END-IF.
034600         IF QRT-LIVRE-SIM
034700             MOVE "YES"                     TO WRK-DET-LIVRE
034800         ELSE
034900             MOVE "NO"                      TO WRK-DET-LIVRE
035000         END-IF.
035100
035200         DISPLAY WRK-DETALHE.
035300
035400         ADD 1                              TO WRK-QT-LINHAS.
035500
035600 0250-IMP-DETALHE-FIM.                   EXIT.
035700*-----------------------------------------------------------------
035800 0260-IMP-ESTATISTICA                    SECTION.
035900*-----------------------------------------------------------------
036000
036100         MOVE ACU-ACHADOS                   TO ACU-ACHADOS-ED.
036200         DISPLAY "TOTAL DE QUARTOS DISPONIVEIS: " ACU-ACHADOS-ED.
036300
036400 0260-IMP-ESTATISTICA-FIM.               EXIT.
036500*-----------------------------------------------------------------
036600 0300-FINALIZAR                          SECTION.
036700*-----------------------------------------------------------------
036800
036900         IF WRK-PEDIDO-VALIDO-SIM
037000             MOVE ALL "="                  TO WRK-CABEC-REGRA
037100             DISPLAY WRK-CABEC-REGRA
037200             PERFORM 0260-IMP-ESTATISTICA
037300             CLOSE QUARTOS
037400         END-IF.
037500         DISPLAY "FIM DO PROGRAMA HTLQAV".
037600         GOBACK.
037700
037800 0300-FINALIZAR-FIM.                     EXIT.
