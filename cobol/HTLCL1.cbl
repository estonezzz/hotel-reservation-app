000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLCL1.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 10 / 07 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLCL1
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 10 / 07 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : LOCALIZAR UM CLIENTE NO CADASTRO (CUSTOMER-
001700*                   MASTER) A PARTIR DO E-MAIL INFORMADO NO CARTAO
001800*                   DE CONSULTA - CONSULTA DE LEITURA, NAO
001900*                   ATUALIZA O CADASTRO
002000*=================================================================
002100*    ARQUIVOS.... :   CARTAO-CONSULTA (CHAVE.DAT)    CARD
002200*                      CLIENTES       (CLIENTES.DAT)  I  #HTLCLI
002300*=================================================================
002400*    MODULOS..... :   NENHUM
002500*=================================================================
002600*                          ALTERACOES
002700*-----------------------------------------------------------------
002800*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR011
002900*    ANALISTA   : IVAN SANCHES                                    CR011
003000*    CONSULTORIA: FOURSYS                                         CR011
003100*    DATA.......: 10 / 07 / 1992                                  CR011
003200*    OBJETIVO...: PROGRAMA ORIGINAL                               CR011
003300*-----------------------------------------------------------------
003400*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003500*    ANALISTA   : IVAN SANCHES                                    Y2K01
003600*    CONSULTORIA: FOURSYS                                         Y2K01
003700*    DATA.......: 22 / 10 / 1998                                  Y2K01
003800*    OBJETIVO...: NENHUM CAMPO DE DATA NESTE PROGRAMA - REVISADO  Y2K01
003900*                 PARA A VIRADA DO SECULO SEM NECESSIDADE DE      Y2K01
004000*                 ALTERACAO                                       Y2K01
004100*-----------------------------------------------------------------
004200*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR056
004300*    ANALISTA   : IVAN SANCHES                                    CR056
004400*    CONSULTORIA: FOURSYS                                         CR056
004500*    DATA.......: 12 / 03 / 2024                                  CR056
004600*    OBJETIVO...: CARTAO DE CONSULTA PASSA A TRAZER O E-MAIL NO   CR056
004700*                 LUGAR DO ID NUMERICO ANTIGO                     CR056
004800*=================================================================
004900 ENVIRONMENT                    DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION                  SECTION.
005200*-----------------------------------------------------------------
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                   SECTION.
005700*-----------------------------------------------------------------
005800 FILE-CONTROL.
005900     SELECT CARTAO-CONSULTA ASSIGN TO "CHAVECLI"
006000         FILE STATUS IS FS-CARTAO.
006100     SELECT CLIENTES ASSIGN TO "CLIENTES"
006200         FILE STATUS IS FS-CLIENTES.
006300*=================================================================
006400 DATA                            DIVISION.
006500*=================================================================
006600 FILE                            SECTION.
006700*-----------------------------------------------------------------
006800 FD  CARTAO-CONSULTA.
006900 01  REG-CARTAO-CONSULTA.
007000     05  CRT-EMAIL-PROCURADO      PIC X(060).
007100     05  FILLER                   PIC X(020).
007200*-----------------------------------------------------------------
007300 FD  CLIENTES.
007400     COPY "#HTLCLI".
007500*-----------------------------------------------------------------
007600 WORKING-STORAGE                 SECTION.
007700*-----------------------------------------------------------------
007800 01  FILLER                      PIC X(050)          VALUE
007900         "***** INICIO DA WORKING - HTLCL1 *****".
008000*-----------------------------------------------------------------
008100 77  FS-CARTAO                   PIC X(002)          VALUE SPACES.
008200 77  FS-CLIENTES                 PIC X(002)          VALUE SPACES.
008300 77  WRK-CONT-LIDOS               PIC 9(005)   COMP  VALUE ZEROS.
008400 77  WRK-ACHOU                    PIC X(001)          VALUE "N".
008500     88  WRK-ACHOU-SIM                    VALUE "Y".
008600     88  WRK-ACHOU-NAO                    VALUE "N".
008700*-----------------------------------------------------------------
008800 01  FS-CLIENTES-N REDEFINES FS-CLIENTES.
008900     05  FS-CLIENTES-9            PIC 9(002).
009000 01  FS-CARTAO-N REDEFINES FS-CARTAO.
009100     05  FS-CARTAO-9              PIC 9(002).
009200 01  WRK-EMAIL-PROCURADO          PIC X(060)     VALUE SPACES.
009300 01  WRK-EMAIL-PROCURADO-R REDEFINES WRK-EMAIL-PROCURADO.
009400     05  WRK-EPR-LOCAL-PARTE      PIC X(030).
009500     05  WRK-EPR-RESTO           PIC X(030).
009600*-----------------------------------------------------------------
009700     COPY "#HTLERR".
009800*-----------------------------------------------------------------
009900 01  FILLER                      PIC X(050)          VALUE
010000         "***** FIM DA WORKING - HTLCL1 *****".
010100*=================================================================
010200 PROCEDURE                       DIVISION.
010300*=================================================================
010400 0000-PRINCIPAL.
010500
010600         PERFORM 0100-ABRIR-ARQUIVOS.
010700         PERFORM 0200-LER-CARTAO.
010800         PERFORM 0300-PROCURAR-CLIENTE.
010900         PERFORM 0900-ENCERRAR.
011000         STOP RUN.
011100
011200 0000-PRINCIPAL-FIM.               EXIT.
011300*-----------------------------------------------------------------
011400 0100-ABRIR-ARQUIVOS              SECTION.
011500*-----------------------------------------------------------------
011600
011700         OPEN INPUT CARTAO-CONSULTA.
011800         IF FS-CARTAO NOT EQUAL "00"
011900             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
012000             MOVE FS-CARTAO          TO WRK-STATUS-ERRO
012100             MOVE "CARTAO-CONSULTA"  TO WRK-ARQUIVO-ERRO
012200             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
012300             STOP RUN
012400         END-IF.
012500
012600         OPEN INPUT CLIENTES.
012700         IF FS-CLIENTES NOT EQUAL "00"
012800             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
012900             MOVE FS-CLIENTES        TO WRK-STATUS-ERRO
013000             MOVE "CLIENTES"         TO WRK-ARQUIVO-ERRO
013100             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
013200             STOP RUN
013300         END-IF.
013400
013500 0100-ABRIR-ARQUIVOS-FIM.          EXIT.
013600*-----------------------------------------------------------------
013700 0200-LER-CARTAO                  SECTION.
013800*-----------------------------------------------------------------
013900
014000         READ CARTAO-CONSULTA
014100             AT END
014200                 DISPLAY WRK-VAZIO
014300                 PERFORM 0900-ENCERRAR
014400                 STOP RUN
014500         END-READ.
014600
014700         MOVE CRT-EMAIL-PROCURADO      TO WRK-EMAIL-PROCURADO.
014800
014900 0200-LER-CARTAO-FIM.              EXIT.
015000*-----------------------------------------------------------------
015100 0300-PROCURAR-CLIENTE            SECTION.
015200*-----------------------------------------------------------------
015300
015400         PERFORM 0310-LER-UM-CLIENTE
015500             UNTIL FS-CLIENTES EQUAL "10"
015600                OR WRK-ACHOU-SIM.
015700
015800         IF WRK-ACHOU-SIM
015900             DISPLAY "CLIENTE ENCONTRADO"
016000             DISPLAY "E-MAIL......: " CLI-EMAIL
016100             DISPLAY "PRIMEIRO....: " CLI-PRIMEIRO-NOME
016200             DISPLAY "ULTIMO......: " CLI-ULTIMO-NOME
016300         ELSE
016400             DISPLAY "CLIENTE NAO CADASTRADO - "
016500                 WRK-EMAIL-PROCURADO
016600         END-IF.
016700
016800 0300-PROCURAR-CLIENTE-FIM.        EXIT.
016900*-----------------------------------------------------------------
017000 0310-LER-UM-CLIENTE               SECTION.
017100*-----------------------------------------------------------------
017200
017300         READ CLIENTES
017400             AT END
017500                 MOVE "10"           TO FS-CLIENTES
017600             NOT AT END
017700                 ADD 1                TO WRK-CONT-LIDOS
017800                 IF CLI-EMAIL EQUAL WRK-EMAIL-PROCURADO
017900                     SET WRK-ACHOU-SIM   TO TRUE
018000                 END-IF
018100         END-READ.
018200
018300 0310-LER-UM-CLIENTE-FIM.          EXIT.
018400*-----------------------------------------------------------------
018500 0900-ENCERRAR                    SECTION.
018600*-----------------------------------------------------------------
018700
018800         CLOSE CARTAO-CONSULTA.
018900         CLOSE CLIENTES.
019000         DISPLAY "REGISTROS LIDOS NO CADASTRO: " WRK-CONT-LIDOS.
019100         DISPLAY "FIM DO PROGRAMA HTLCL1".
019200
019300 0900-ENCERRAR-FIM.                EXIT.
