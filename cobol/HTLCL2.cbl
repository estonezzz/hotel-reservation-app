000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLCL2.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 11 / 07 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLCL2
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 11 / 07 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : LISTAR TODOS OS CLIENTES DO CADASTRO
001700*                   (CUSTOMER-MASTER) EM SEQUENCIA DE ARQUIVO -
001800*                   CONSULTA DE LEITURA, NAO ATUALIZA O CADASTRO,
001900*                   NAO CALCULA SUBTOTAL
002000*=================================================================
002100*    ARQUIVOS.... :  CLIENTES  (CLIENTES.DAT)   I   #HTLCLI
002200*=================================================================
002300*    MODULOS..... :  NENHUM
002400*=================================================================
002500*                          ALTERACOES
002600*-----------------------------------------------------------------
002700*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR012
002800*    ANALISTA   : IVAN SANCHES                                    CR012
002900*    CONSULTORIA: FOURSYS                                         CR012
003000*    DATA.......: 11 / 07 / 1992                                  CR012
003100*    OBJETIVO...: PROGRAMA ORIGINAL                               CR012
003200*-----------------------------------------------------------------
003300*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003400*    ANALISTA   : IVAN SANCHES                                    Y2K01
003500*    CONSULTORIA: FOURSYS                                         Y2K01
003600*    DATA.......: 22 / 10 / 1998                                  Y2K01
003700*    OBJETIVO...: SEM CAMPO DE DATA - CONFERIDO NA VIRADA DO      Y2K01
003800*                 SECULO SEM NECESSIDADE DE ALTERACAO             Y2K01
003900*-----------------------------------------------------------------
004000*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR043
004100*    ANALISTA   : IVAN SANCHES                                    CR043
004200*    CONSULTORIA: FOURSYS                                         CR043
004300*    DATA.......: 15 / 03 / 2024                                  CR043
004400*    OBJETIVO...: LACO DE LEITURA REESCRITO EM PARAGRAFO PROPRIO  CR043
004500*                 (SEM PERFORM...END-PERFORM EMBUTIDO), PADRAO    CR043
004600*                 ATUAL DA CASA                                   CR043
004700*=================================================================
004800 ENVIRONMENT                    DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION                  SECTION.
005100*-----------------------------------------------------------------
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT                   SECTION.
005600*-----------------------------------------------------------------
005700 FILE-CONTROL.
005800     SELECT CLIENTES ASSIGN TO "CLIENTES"
005900         FILE STATUS IS FS-CLIENTES.
006000*=================================================================
006100 DATA                            DIVISION.
006200*=================================================================
006300 FILE                            SECTION.
006400*-----------------------------------------------------------------
006500 FD  CLIENTES.
006600     COPY "#HTLCLI".
006700*-----------------------------------------------------------------
006800 WORKING-STORAGE                 SECTION.
006900*-----------------------------------------------------------------
007000 01  FILLER                      PIC X(050)     VALUE
007100         "***** INICIO DA WORKING - HTLCL2 *****".
007200*-----------------------------------------------------------------
007300 77  FS-CLIENTES                 PIC X(002)     VALUE SPACES.
007400 77  WRK-CONT-CLIENTES            PIC 9(005) COMP  VALUE ZEROS.
007500 77  WRK-FIM-ARQUIVO               PIC X(001)     VALUE "N".
007600     88  WRK-FIM-ARQUIVO-SIM              VALUE "Y".
007700*-----------------------------------------------------------------
007800 01  FS-CLIENTES-N REDEFINES FS-CLIENTES.
007900     05  FS-CLIENTES-9            PIC 9(002).
008000 01  WRK-CONT-EDITADO             PIC ZZZZ9      VALUE ZEROS.
008100 01  WRK-CONT-REDEF REDEFINES WRK-CONT-EDITADO.
008200     05  FILLER                   PIC X(003).
008300     05  WRK-CONT-DEZENAS         PIC X(002).
008400 01  WRK-NOME-COMPLETO.
008500     05  WRK-NC-PRIMEIRO          PIC X(030)     VALUE SPACES.
008600     05  WRK-NC-ULTIMO            PIC X(030)     VALUE SPACES.
008700 01  WRK-NOME-COMPLETO-R REDEFINES WRK-NOME-COMPLETO.
008800     05  WRK-NCR-INICIAIS         PIC X(002).
008900     05  FILLER                   PIC X(058).
009000*-----------------------------------------------------------------
009100     COPY "#HTLERR".
009200*-----------------------------------------------------------------
009300 01  FILLER                      PIC X(050)     VALUE
009400         "***** FIM DA WORKING - HTLCL2 *****".
009500*=================================================================
009600 PROCEDURE                       DIVISION.
009700*=================================================================
009800 0000-PRINCIPAL.
009900
010000         PERFORM 0100-ABRIR-ARQUIVO.
010100         PERFORM 0200-PROCESSAR
010200             UNTIL WRK-FIM-ARQUIVO-SIM.
010300         PERFORM 0900-ENCERRAR.
010400         STOP RUN.
010500
010600 0000-PRINCIPAL-FIM.               EXIT.
010700*-----------------------------------------------------------------
010800 0100-ABRIR-ARQUIVO               SECTION.
010900*-----------------------------------------------------------------
011000
011100         OPEN INPUT CLIENTES.
011200         IF FS-CLIENTES NOT EQUAL "00"
011300             MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO
011400             MOVE FS-CLIENTES         TO WRK-STATUS-ERRO
011500             MOVE "CLIENTES"          TO WRK-ARQUIVO-ERRO
011600             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
011700             STOP RUN
011800         END-IF.
011900
012000         PERFORM 0210-LER-CLIENTE.
012100         IF WRK-FIM-ARQUIVO-SIM
012200             DISPLAY WRK-VAZIO
012300         END-IF.
012400
012500 0100-ABRIR-ARQUIVO-FIM.           EXIT.
012600*-----------------------------------------------------------------
012700 0200-PROCESSAR                   SECTION.
012800*-----------------------------------------------------------------
012900
013000         ADD 1                        TO WRK-CONT-CLIENTES.
013100         MOVE CLI-PRIMEIRO-NOME       TO WRK-NC-PRIMEIRO.
013200         MOVE CLI-ULTIMO-NOME         TO WRK-NC-ULTIMO.
013300         DISPLAY "E-MAIL......: " CLI-EMAIL.
013400         DISPLAY "NOME........: " WRK-NOME-COMPLETO.
013500         DISPLAY "---------------------------------------------".
013600         PERFORM 0210-LER-CLIENTE.
013700
013800 0200-PROCESSAR-FIM.               EXIT.
013900*-----------------------------------------------------------------
014000 0210-LER-CLIENTE                 SECTION.
014100*-----------------------------------------------------------------
014200
014300         READ CLIENTES
014400             AT END
014500                 SET WRK-FIM-ARQUIVO-SIM  TO TRUE
014600         END-READ.
014700
014800 0210-LER-CLIENTE-FIM.             EXIT.
014900*-----------------------------------------------------------------
015000 0900-ENCERRAR                    SECTION.
015100*-----------------------------------------------------------------
015200
015300         CLOSE CLIENTES.
015400         MOVE WRK-CONT-CLIENTES        TO WRK-CONT-EDITADO.
015500         DISPLAY "TOTAL DE CLIENTES LISTADOS: " WRK-CONT-EDITADO.
015600         DISPLAY "FIM DO PROGRAMA HTLCL2".
015700
015800 0900-ENCERRAR-FIM.                EXIT.
