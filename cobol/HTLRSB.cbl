000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLRSB.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 29 / 07 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLRSB
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 29 / 07 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : EFETUAR RESERVAS A PARTIR DE UM LOTE DE
001700*                   LANCAMENTOS - VALIDA CLIENTE CADASTRADO,
001800*                   VALIDA PERIODO E DISPONIBILIDADE DO QUARTO,
001900*                   GRAVA RESERVA E EMITE ESTATISTICA FINAL
002000*=================================================================
002100*    ARQUIVOS.... :  LANCRSV  (LANCRSV.DAT)   I    CARD
002200*                     CLIENTES (CLIENTES.DAT)  I    #HTLCLI
002300*                     QUARTOS  (QUARTOS.DAT)   I    #HTLQRT
002400*                     RESERVAS (RESERVAS.DAT)  I/O  #HTLRSV
002500*=================================================================
002600*    MODULOS..... :  HTLLOG (REGISTRO DE MENSSAGEM NO CONSOLE)
002700*=================================================================
002800*                          ALTERACOES
002900*-----------------------------------------------------------------
003000*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR016
003100*    ANALISTA   : IVAN SANCHES                                    CR016
003200*    CONSULTORIA: FOURSYS                                         CR016
003300*    DATA.......: 29 / 07 / 1992                                  CR016
003400*    OBJETIVO...: PROGRAMA ORIGINAL, LEITURA/VALIDACAO/GRAVACAO   CR016
003500*                 COM CHAMADA DE MODULO DE LOG                    CR016
003600*-----------------------------------------------------------------
003700*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003800*    ANALISTA   : IVAN SANCHES                                    Y2K01
003900*    CONSULTORIA: FOURSYS                                         Y2K01
004000*    DATA.......: 22 / 10 / 1998                                  Y2K01
004100*    OBJETIVO...: DATAS DE RESERVA REVISADAS PARA O FORMATO       Y2K01
004200*                 CCYYMMDD NA VIRADA DO SECULO                    Y2K01
004300*-----------------------------------------------------------------
004400*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR081
004500*    ANALISTA   : IVAN SANCHES                                    CR081
004600*    CONSULTORIA: FOURSYS                                         CR081
004700*    DATA.......: 28 / 11 / 2024                                  CR081
004800*    OBJETIVO...: LOTE DE LANCAMENTOS ADAPTADO PARA O SISTEMA     CR081
004900*                 DE RESERVAS - VALIDA CLIENTE, PERIODO E         CR081
005000*                 DISPONIBILIDADE DO QUARTO ANTES DE GRAVAR       CR081
005100*-----------------------------------------------------------------
005200*    PROGRAMADOR: R. F. AZEVEDO                                   CR092
005300*    ANALISTA   : IVAN SANCHES                                    CR092
005400*    CONSULTORIA: FOURSYS                                         CR092
005500*    DATA.......: 06 / 05 / 2025                                  CR092
005600*    OBJETIVO...: WRK-LINHA-LOG ESTAVA DECLARADA COM 80 POSICOES  CR092
005700*                 MAS O MODULO HTLLOG SO RECEBE 40 - MENSAGENS    CR092
005800*                 CORTADAS NA CHAMADA - AJUSTADO O TAMANHO DO     CR092
005900*                 CAMPO E ENCURTADO O TEXTO DAS MENSAGENS         CR092
006000*=================================================================
006100 ENVIRONMENT                             DIVISION.
006200*-----------------------------------------------------------------
006300 CONFIGURATION                           SECTION.
006400*-----------------------------------------------------------------
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*-----------------------------------------------------------------
006800 INPUT-OUTPUT                            SECTION.
006900*-----------------------------------------------------------------
007000 FILE-CONTROL.
007100     SELECT LANCRSV ASSIGN TO "LANCRSV"
007200         FILE STATUS IS FS-LANCRSV.
007300     SELECT CLIENTES ASSIGN TO "CLIENTES"
007400         FILE STATUS IS FS-CLIENTES.
007500     SELECT QUARTOS ASSIGN TO "QUARTOS"
007600         FILE STATUS IS FS-QUARTOS.
007700     SELECT RESERVAS ASSIGN TO "RESERVAS"
007800         FILE STATUS IS FS-RESERVAS.
007900*=================================================================
008000 DATA                                    DIVISION.
008100*-----------------------------------------------------------------
008200 FILE                                    SECTION.
008300*-----------------------------------------------------------------
008400 FD  LANCRSV.
008500 01  REG-LANCRSV.
008600     05  LRV-EMAIL-CLIENTE          PIC X(060).
008700     05  LRV-NUMERO-QUARTO          PIC X(010).
008800     05  LRV-DATA-CHECKIN           PIC 9(008).
008900     05  LRV-DATA-CHECKOUT          PIC 9(008).
009000     05  FILLER                     PIC X(002).
009100*-----------------------------------------------------------------
009200 FD  CLIENTES.
009300     COPY "#HTLCLI".
009400*-----------------------------------------------------------------
009500 FD  QUARTOS.
009600     COPY "#HTLQRT".
009700*-----------------------------------------------------------------
009800 FD  RESERVAS.
009900     COPY "#HTLRSV".
010000*-----------------------------------------------------------------
010100 WORKING-STORAGE                         SECTION.
010200*-----------------------------------------------------------------
010300 01  FILLER                      PIC X(050)     VALUE
010400         "***** INICIO DA WORKING - HTLRSB *****".
010500*-----------------------------------------------------------------
010600 01  FS-LANCRSV                   PIC X(002)     VALUE SPACES.
010700 01  FS-CLIENTES                  PIC X(002)     VALUE SPACES.
010800 01  FS-QUARTOS                   PIC X(002)     VALUE SPACES.
010900 01  FS-RESERVAS                  PIC X(002)     VALUE SPACES.
011000*-----------------------------------------------------------------
011100 01  WRK-PASSOU                   PIC X(001)     VALUE "N".
011200     88  WRK-PASSOU-SIM                  VALUE "Y".
011300 01  WRK-ACHOU-CLI                PIC X(001)     VALUE "N".
011400     88  WRK-ACHOU-CLI-SIM                VALUE "Y".
011500 01  WRK-ACHOU-QRT                PIC X(001)     VALUE "N".
011600     88  WRK-ACHOU-QRT-SIM                VALUE "Y".
011700 01  WRK-QUARTO-OCUPADO           PIC X(001)     VALUE "N".
011800     88  WRK-QUARTO-OCUPADO-SIM           VALUE "Y".
011900 01  ACU-LIDOS                    PIC 9(005) COMP  VALUE ZEROS.
012000 01  ACU-GRAVADOS                 PIC 9(005) COMP  VALUE ZEROS.
012100 01  ACU-REJEITADOS               PIC 9(005) COMP  VALUE ZEROS.
012200*-----------------------------------------------------------------
012300 01  TAB-CLIENTES.
012400     05  TAB-CLI                  OCCURS 500 TIMES
012500                                   INDEXED BY IX-CLI.
012600         10  TAB-CLI-EMAIL         PIC X(060).
012700 77  WRK-CONT-CLIENTES             PIC 9(005) COMP  VALUE ZEROS.
012800*-----------------------------------------------------------------
012900 01  TAB-QUARTOS.
013000     05  TAB-QRT                  OCCURS 500 TIMES
013100                                   INDEXED BY IX-QRT.
013200         10  TAB-QRT-NUMERO        PIC X(010).
013300 77  WRK-CONT-QUARTOS               PIC 9(005) COMP  VALUE ZEROS.
013400*-----------------------------------------------------------------
013500 01  TAB-RESERVAS.
013600     05  TAB-RES                  OCCURS 2000 TIMES
013700                                   INDEXED BY IX-RES.
013800         10  TAB-RES-NUMERO-QRT    PIC X(010).
013900         10  TAB-RES-CHECKIN       PIC 9(008).
014000         10  TAB-RES-CHECKOUT      PIC 9(008).
014100 77  WRK-CONT-RESERVAS              PIC 9(005) COMP  VALUE ZEROS.
014200*-----------------------------------------------------------------
014300 01  WRK-LINHA-LOG                PIC X(040)     VALUE SPACES.
014400*-----------------------------------------------------------------
014500 01  FS-LANCRSV-N REDEFINES FS-LANCRSV.
014600     05  FS-LANCRSV-9              PIC 9(002).
014700 01  FS-CLIENTES-N REDEFINES FS-CLIENTES.
014800     05  FS-CLIENTES-9             PIC 9(002).
014900 01  FS-QUARTOS-N REDEFINES FS-QUARTOS.
015000     05  FS-QUARTOS-9              PIC 9(002).
015100 01  FS-RESERVAS-N REDEFINES FS-RESERVAS.
015200     05  FS-RESERVAS-9             PIC 9(002).
015300*-----------------------------------------------------------------
015400     COPY "#HTLERR".
015500*-----------------------------------------------------------------
015600 01  FILLER                      PIC X(050)     VALUE
015700         "***** FIM DA WORKING - HTLRSB *****".
015800*=================================================================
015900 PROCEDURE                               DIVISION.
016000*=================================================================
016100 0000-PRINCIPAL.
016200
016300         PERFORM 0100-ABRIR-ARQUIVOS.
016400         PERFORM 0150-CARREGA-TABELA-CLI.
016500         PERFORM 0155-CARREGA-TABELA-QRT.
016600         PERFORM 0160-CARREGA-TABELA-RES.
016700         PERFORM 0200-PROCESSAR
016800             UNTIL FS-LANCRSV EQUAL "10".
016900         PERFORM 0900-ENCERRAR.
017000         STOP RUN.
017100
017200 0000-PRINCIPAL-FIM.                     EXIT.
017300*-----------------------------------------------------------------
017400 0100-ABRIR-ARQUIVOS                     SECTION.
017500*-----------------------------------------------------------------
017600
017700         OPEN INPUT LANCRSV.
017800         IF FS-LANCRSV NOT EQUAL "00"
017900             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
018000             MOVE FS-LANCRSV                TO WRK-STATUS-ERRO
018100             MOVE "LANCRSV"                 TO WRK-ARQUIVO-ERRO
018200             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
018300             STOP RUN
018400         END-IF.
018500
018600         OPEN INPUT QUARTOS.
018700         IF FS-QUARTOS NOT EQUAL "00"
018800             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
018900             MOVE FS-QUARTOS                TO WRK-STATUS-ERRO
019000             MOVE "QUARTOS"                 TO WRK-ARQUIVO-ERRO
019100             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
019200             STOP RUN
019300         END-IF.
019400
019500         OPEN INPUT RESERVAS.
019600         IF FS-RESERVAS NOT EQUAL "00" AND
019700                 FS-RESERVAS NOT EQUAL "35"
019800             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
019900             MOVE FS-RESERVAS                TO WRK-STATUS-ERRO
020000             MOVE "RESERVAS"                 TO WRK-ARQUIVO-ERRO
020100             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
020200             STOP RUN
020300         END-IF.
020400
020500         READ LANCRSV
020600             AT END
020700                 MOVE "10"                 TO FS-LANCRSV
020800         END-READ.
020900
021000 0100-ABRIR-ARQUIVOS-FIM.                EXIT.
021100*-----------------------------------------------------------------
021200 0150-CARREGA-TABELA-CLI                 SECTION.
021300*-----------------------------------------------------------------
021400
021500         OPEN INPUT CLIENTES.
021600         IF FS-CLIENTES NOT EQUAL "00"
021700             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
021800             MOVE FS-CLIENTES                TO WRK-STATUS-ERRO
021900             MOVE "CLIENTES"                 TO WRK-ARQUIVO-ERRO
022000             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
022100             STOP RUN
022200         END-IF.
022300
022400         SET IX-CLI                        TO 1.
022500         PERFORM 0151-LER-CLI-TABELA
022600             UNTIL FS-CLIENTES EQUAL "10".
022700         CLOSE CLIENTES.
022800
022900 0150-CARREGA-TABELA-CLI-FIM.            EXIT.
023000*-----------------------------------------------------------------
023100 0151-LER-CLI-TABELA                     SECTION.
023200*-----------------------------------------------------------------
023300
023400         READ CLIENTES
023500             AT END
023600                 MOVE "10"                 TO FS-CLIENTES
023700             NOT AT END
023800                 ADD 1                     TO WRK-CONT-CLIENTES
023900                 MOVE CLI-EMAIL
024000                     TO TAB-CLI-EMAIL(IX-CLI)
024100                 SET IX-CLI UP BY 1
024200         END-READ.
024300
024400 0151-LER-CLI-TABELA-FIM.                EXIT.
024500*-----------------------------------------------------------------
024600 0155-CARREGA-TABELA-QRT                 SECTION.
024700*-----------------------------------------------------------------
024800
024900         SET IX-QRT                        TO 1.
025000         PERFORM 0156-LER-QRT-TABELA
025100             UNTIL FS-QUARTOS EQUAL "10".
025200         CLOSE QUARTOS.
025300
025400 0155-CARREGA-TABELA-QRT-FIM.            EXIT.
025500*-----------------------------------------------------------------
025600 0156-LER-QRT-TABELA                     SECTION.
025700*-----------------------------------------------------------------
025800
025900         READ QUARTOS
026000             AT END
026100                 MOVE "10"                 TO FS-QUARTOS
026200             NOT AT END
026300                 ADD 1                     TO WRK-CONT-QUARTOS
026400                 MOVE QRT-NUMERO
026500                     TO TAB-QRT-NUMERO(IX-QRT)
026600                 SET IX-QRT UP BY 1
026700         END-READ.
026800
026900 0156-LER-QRT-TABELA-FIM.                EXIT.
027000*-----------------------------------------------------------------
027100 0160-CARREGA-TABELA-RES                 SECTION.
027200*-----------------------------------------------------------------
027300
027400         IF FS-RESERVAS EQUAL "00"
027500             SET IX-RES                    TO 1
027600             PERFORM 0161-LER-RES-TABELA
027700                 UNTIL FS-RESERVAS EQUAL "10"
027800         END-IF.
027900         CLOSE RESERVAS.
028000
028100 0160-CARREGA-TABELA-RES-FIM.            EXIT.
028200*-----------------------------------------------------------------
028300 0161-LER-RES-TABELA                     SECTION.
028400*-----------------------------------------------------------------
028500
028600         READ RESERVAS
028700             AT END
028800                 MOVE "10"                 TO FS-RESERVAS
028900             NOT AT END
029000                 ADD 1                     TO WRK-CONT-RESERVAS
029100                 MOVE RES-NUMERO-QUARTO
029200                     TO TAB-RES-NUMERO-QRT(IX-RES)
029300                 MOVE RES-DATA-CHECKIN
029400                     TO TAB-RES-CHECKIN(IX-RES)
029500                 MOVE RES-DATA-CHECKOUT
029600                     TO TAB-RES-CHECKOUT(IX-RES)
029700                 SET IX-RES UP BY 1
029800         END-READ.
029900
030000 0161-LER-RES-TABELA-FIM.                EXIT.
030100*-----------------------------------------------------------------
030200 0200-PROCESSAR                          SECTION.
030300*-----------------------------------------------------------------
030400
030500         ADD 1                            TO ACU-LIDOS.
030600         MOVE "Y"                         TO WRK-PASSOU.
030700
030800         PERFORM 0210-CONSISTE-CLIENTE.
030900         IF WRK-ACHOU-CLI-SIM
031000             PERFORM 0215-CONSISTE-QUARTO
031100         ELSE
031200             MOVE "N"                     TO WRK-PASSOU
031300             STRING "CLIENTE NAO CADASTRADO - "
031400                     LRV-EMAIL-CLIENTE
031500                     DELIMITED BY SIZE INTO WRK-LINHA-LOG
031600             CALL "HTLLOG" USING WRK-LINHA-LOG
031700         END-IF.
031800
031900         IF WRK-PASSOU-SIM AND WRK-ACHOU-QRT-SIM
032000             PERFORM 0220-CONSISTE-DATA
032100         END-IF.
032200
032300         IF WRK-PASSOU-SIM AND WRK-ACHOU-QRT-SIM
032400             PERFORM 0230-DISPONIVEL
032500             IF WRK-QUARTO-OCUPADO-SIM
032600                 MOVE "N"                 TO WRK-PASSOU
032700                 STRING "QUARTO OCUPADO NO PERIODO - "
032800                         LRV-NUMERO-QUARTO
032900                         DELIMITED BY SIZE INTO WRK-LINHA-LOG
033000                 CALL "HTLLOG" USING WRK-LINHA-LOG
033100             END-IF
033200         END-IF.
033300
033400         IF WRK-PASSOU-SIM
033500             PERFORM 0240-GRAVA
033600             ADD 1                        TO ACU-GRAVADOS
033700             STRING "RESERVA OK - QRT " LRV-NUMERO-QUARTO
033800                     " - " LRV-EMAIL-CLIENTE
033900                     DELIMITED BY SIZE INTO WRK-LINHA-LOG
034000             CALL "HTLLOG" USING WRK-LINHA-LOG
034100         ELSE
034200             ADD 1                        TO ACU-REJEITADOS
034300         END-IF.
034400
034500         READ LANCRSV
034600             AT END
034700                 MOVE "10"                 TO FS-LANCRSV
034800         END-READ.
034900
035000 0200-PROCESSAR-FIM.                     EXIT.
035100*-----------------------------------------------------------------
035200 0210-CONSISTE-CLIENTE                   SECTION.
035300*-----------------------------------------------------------------
035400
035500         MOVE "N"                         TO WRK-ACHOU-CLI.
035600         PERFORM 0211-COMPARA-CLI
035700             VARYING IX-CLI FROM 1 BY 1
035800             UNTIL IX-CLI > WRK-CONT-CLIENTES
035900                OR WRK-ACHOU-CLI-SIM.
036000
036100 0210-CONSISTE-CLIENTE-FIM.              EXIT.
036200*-----------------------------------------------------------------
036300 0211-COMPARA-CLI                        SECTION.
036400*-----------------------------------------------------------------
036500
036600         IF TAB-CLI-EMAIL(IX-CLI) EQUAL LRV-EMAIL-CLIENTE
036700             MOVE "Y"                     TO WRK-ACHOU-CLI
036800         END-IF.
036900
037000 0211-COMPARA-CLI-FIM.                   EXIT.
037100*-----------------------------------------------------------------
037200 0215-CONSISTE-QUARTO                    SECTION.
037300*-----------------------------------------------------------------
037400
037500         MOVE "N"                         TO WRK-ACHOU-QRT.
037600         PERFORM 0216-COMPARA-QRT
037700             VARYING IX-QRT FROM 1 BY 1
037800             UNTIL IX-QRT > WRK-CONT-QUARTOS
037900                OR WRK-ACHOU-QRT-SIM.
038000
038100         IF WRK-ACHOU-QRT-SIM
038200             CONTINUE
038300         ELSE
038400             MOVE "N"                     TO WRK-PASSOU
038500             STRING "QUARTO INEXISTENTE - "
038600                     LRV-NUMERO-QUARTO
038700                     DELIMITED BY SIZE INTO WRK-LINHA-LOG
038800             CALL "HTLLOG" USING WRK-LINHA-LOG
038900         END-IF.
039000
039100 0215-CONSISTE-QUARTO-FIM.               EXIT.
039200*-----------------------------------------------------------------
039300 0216-COMPARA-QRT                        SECTION.
039400*-----------------------------------------------------------------
039500
039600         IF TAB-QRT-NUMERO(IX-QRT) EQUAL LRV-NUMERO-QUARTO
039700             MOVE "Y"                     TO WRK-ACHOU-QRT
039800         END-IF.
039900
040000 0216-COMPARA-QRT-FIM.                   EXIT.
040100*-----------------------------------------------------------------
040200 0220-CONSISTE-DATA                      SECTION.
040300*-----------------------------------------------------------------
040400
040500         IF LRV-DATA-CHECKIN NOT LESS LRV-DATA-CHECKOUT
040600             MOVE "N"                     TO WRK-PASSOU
040700             STRING "CHECKIN INVALIDO - "
040800                     LRV-NUMERO-QUARTO
040900                     DELIMITED BY SIZE INTO WRK-LINHA-LOG
041000             CALL "HTLLOG" USING WRK-LINHA-LOG
041100         END-IF.
041200
041300 0220-CONSISTE-DATA-FIM.                 EXIT.
041400*-----------------------------------------------------------------
041500 0230-DISPONIVEL                         SECTION.
041600*-----------------------------------------------------------------
041700
041800         MOVE "N"                         TO WRK-QUARTO-OCUPADO.
041900         PERFORM 0235-COMPARA-RESERVA
042000             VARYING IX-RES FROM 1 BY 1
042100             UNTIL IX-RES > WRK-CONT-RESERVAS
042200                OR WRK-QUARTO-OCUPADO-SIM.
042300
042400 0230-DISPONIVEL-FIM.                    EXIT.
042500*-----------------------------------------------------------------
042600 0235-COMPARA-RESERVA                    SECTION.
042700*-----------------------------------------------------------------
042800
042900         IF TAB-RES-NUMERO-QRT(IX-RES) EQUAL LRV-NUMERO-QUARTO
043000             IF LRV-DATA-CHECKIN  <= TAB-RES-CHECKOUT(IX-RES) AND
043100                LRV-DATA-CHECKOUT >= TAB-RES-CHECKIN(IX-RES)
043200                 MOVE "Y"                 TO WRK-QUARTO-OCUPADO
043300             END-IF
043400         END-IF.
043500
043600 0235-COMPARA-RESERVA-FIM.               EXIT.
043700*-----------------------------------------------------------------
043800 0240-GRAVA                              SECTION.
043900*-----------------------------------------------------------------
044000
044100         OPEN EXTEND RESERVAS.
044200         MOVE LRV-EMAIL-CLIENTE            TO RES-EMAIL-CLIENTE.
044300         MOVE LRV-NUMERO-QUARTO            TO RES-NUMERO-QUARTO.
044400         MOVE LRV-DATA-CHECKIN             TO RES-DATA-CHECKIN.
044500         MOVE LRV-DATA-CHECKOUT            TO RES-DATA-CHECKOUT.
044600
044700         WRITE REG-RESERVA.
044800         IF FS-RESERVAS NOT EQUAL "00"
044900             MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
045000             MOVE FS-RESERVAS                TO WRK-STATUS-ERRO
045100             MOVE "RESERVAS"                 TO WRK-ARQUIVO-ERRO
045200             DISPLAY WRK-DESCRICAO-ERRO
045300         END-IF.
045400         CLOSE RESERVAS.
045500
045600         ADD 1                              TO WRK-CONT-RESERVAS.
045700         SET IX-RES                         TO WRK-CONT-RESERVAS.
045800         MOVE LRV-NUMERO-QUARTO
045900             TO TAB-RES-NUMERO-QRT(IX-RES).
046000         MOVE LRV-DATA-CHECKIN
046100             TO TAB-RES-CHECKIN(IX-RES).
046200         MOVE LRV-DATA-CHECKOUT
046300             TO TAB-RES-CHECKOUT(IX-RES).
046400
046500 0240-GRAVA-FIM.                         EXIT.
046600*-----------------------------------------------------------------
046700 0900-ENCERRAR                           SECTION.
046800*-----------------------------------------------------------------
046900
047000         CLOSE LANCRSV.
047100         DISPLAY "TOTAL DE LANCAMENTOS LIDOS.....: " ACU-LIDOS.
047200         DISPLAY "TOTAL DE RESERVAS GRAVADAS.....: " ACU-GRAVADOS.
047300         DISPLAY "TOTAL REJEITADAS..:" ACU-REJEITADOS.
047400         DISPLAY "FIM DO PROGRAMA HTLRSB".
047500
047600 0900-ENCERRAR-FIM.                      EXIT.
