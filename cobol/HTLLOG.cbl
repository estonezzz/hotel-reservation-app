000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             HTLLOG.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                           03 / 09 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA   : HTLLOG
001100*    PROGRAMADOR: MATHEUS H. MEDEIROS
001200*    ANALISTA   : IVAN SANCHES
001300*    CONSULTORIA: FOURSYS
001400*    DATA.......: 03 / 09 / 1991
001500*-----------------------------------------------------------------
001600*    OBJETIVO...: SUB-ROTINA COMUM DE REGISTRO DE MENSSAGEM
001700*                 (LOG) CHAMADA POR "CALL" DE TODOS OS PROGRAMAS
001800*                 BATCH DO SISTEMA DE RESERVAS, PARA MANTER O
001900*                 FORMATO DA MENSSAGEM PADRONIZADO NO CONSOLE
002000*-----------------------------------------------------------------
002100*    ARQUIVOS                I/O                  INCLUDE/BOOK
002200*    NENHUM
002300*-----------------------------------------------------------------
002400*    MODULOS....: CHAMADO POR HTLCAD, HTLQAD, HTLRSB
002500*-----------------------------------------------------------------
002600*                          ALTERACOES
002700*-----------------------------------------------------------------
002800*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR010
002900*    ANALISTA   : IVAN SANCHES                                    CR010
003000*    CONSULTORIA: FOURSYS                                         CR010
003100*    DATA.......: 03 / 09 / 1991                                  CR010
003200*    OBJETIVO...: ROTINA ORIGINAL, SO EXIBIA A MENSSAGEM          CR010
003300*-----------------------------------------------------------------
003400*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003500*    ANALISTA   : IVAN SANCHES                                    Y2K01
003600*    CONSULTORIA: FOURSYS                                         Y2K01
003700*    DATA.......: 14 / 12 / 1998                                  Y2K01
003800*    OBJETIVO...: AJUSTE DE VIRADA DO SECULO - CONTADOR DE        Y2K01
003900*                 CHAMADAS PASSA A ACEITAR ANO COM 4 DIGITOS      Y2K01
004000*-----------------------------------------------------------------
004100*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR088
004200*    ANALISTA   : IVAN SANCHES                                    CR088
004300*    CONSULTORIA: FOURSYS                                         CR088
004400*    DATA.......: 09 / 02 / 2025                                  CR088
004500*    OBJETIVO...: SEPARAR CODIGO DA AREA NA LINHA DE CONSOLE      CR088
004600*=================================================================
004700 ENVIRONMENT                             DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION                           SECTION.
005000*-----------------------------------------------------------------
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*=================================================================
005400 DATA                                    DIVISION.
005500*=================================================================
005600*-----------------------------------------------------------------
005700 WORKING-STORAGE                         SECTION.
005800*-----------------------------------------------------------------
005900 01  FILLER                      PIC X(050)          VALUE
006000         "***** INICIO DA WORKING - HTLLOG *****".
006100*-----------------------------------------------------------------
006200 01  WRK-CHAMADAS                PIC 9(007)    COMP  VALUE ZEROS.
006300 01  WRK-LINHA-CONSOLE.
006400     05  WRK-LC-PREFIXO           PIC X(009)    VALUE
006500         "*** LOG *".
006600     05  WRK-LC-TEXTO             PIC X(040)    VALUE SPACES.
006700     05  FILLER                   PIC X(001)    VALUE SPACES.
006800 01  WRK-LINHA-CONSOLE-N REDEFINES WRK-LINHA-CONSOLE.
006900     05  WRK-LCN-PREFIXO          PIC X(009).
007000     05  WRK-LCN-CODIGO-AREA      PIC X(008).
007100     05  WRK-LCN-DETALHE          PIC X(032).
007200 01  WRK-CHAMADAS-ED REDEFINES WRK-CHAMADAS.
007300     05  FILLER                   PIC 9(003).
007400     05  WRK-CHAMADAS-4           PIC 9(004).
007500 01  FILLER                      PIC X(050)          VALUE
007600         "***** FIM DA WORKING - HTLLOG *****".
007700*-----------------------------------------------------------------
007800 LINKAGE                                 SECTION.
007900*-----------------------------------------------------------------
008000 01  WRK-MENSAGEM                PIC X(040).
008100 01  WRK-MENSAGEM-2 REDEFINES WRK-MENSAGEM.
008200     05  WRK-MSG-CODIGO-AREA      PIC X(008).
008300     05  WRK-MSG-DETALHE          PIC X(032).
008400*=================================================================
008500 PROCEDURE                    DIVISION USING WRK-MENSAGEM.
008600*=================================================================
008700 0000-PRINCIPAL.
008800
008900         PERFORM 0100-MONTAR-LINHA.
009000         PERFORM 0200-EMITIR-LINHA.
009100         GOBACK.
009200
009300 0000-PRINCIPAL-FIM.                     EXIT.
009400*-----------------------------------------------------------------
009500 0100-MONTAR-LINHA                       SECTION.
009600*-----------------------------------------------------------------
009700
009800         ADD 1                       TO WRK-CHAMADAS.
009900         MOVE WRK-MENSAGEM           TO WRK-LC-TEXTO.
010000
010100 0100-MONTAR-LINHA-FIM.                  EXIT.
010200*-----------------------------------------------------------------
010300 0200-EMITIR-LINHA                       SECTION.
010400*-----------------------------------------------------------------
010500
010600         DISPLAY WRK-LINHA-CONSOLE.
010700
010800 0200-EMITIR-LINHA-FIM.                  EXIT.
