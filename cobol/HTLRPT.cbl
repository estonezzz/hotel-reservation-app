000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLRPT.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 02 / 08 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLRPT
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 02 / 08 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : EMITIR RELATORIO IMPRESSO DE TODAS AS
001700*                   RESERVAS DO ARQUIVO (RESERVATION-FILE), COM
001800*                   NOME DO CLIENTE E DADOS DO QUARTO, CABECALHO
001900*                   PAGINADO, SEM SUBTOTAL
002000*=================================================================
002100*    ARQUIVOS.... :  RESERVAS  (RESERVAS.DAT)  I    #HTLRSV
002200*                     CLIENTES  (CLIENTES.DAT)  I    #HTLCLI
002300*                     QUARTOS   (QUARTOS.DAT)   I    #HTLQRT
002400*                     RELATRSV  (RELATRSV.TXT)  O    IMPRESSO
002500*=================================================================
002600*    MODULOS..... :  NENHUM
002700*=================================================================
002800*                          ALTERACOES
002900*-----------------------------------------------------------------
003000*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR017
003100*    ANALISTA   : IVAN SANCHES                                    CR017
003200*    CONSULTORIA: FOURSYS                                         CR017
003300*    DATA.......: 02 / 08 / 1992                                  CR017
003400*    OBJETIVO...: PROGRAMA ORIGINAL, RELATORIO DE CLIENTES COM    CR017
003500*                 SUBTOTAL DE ASSINATURA                          CR017
003600*-----------------------------------------------------------------
003700*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003800*    ANALISTA   : IVAN SANCHES                                    Y2K01
003900*    CONSULTORIA: FOURSYS                                         Y2K01
004000*    DATA.......: 22 / 10 / 1998                                  Y2K01
004100*    OBJETIVO...: SEM CAMPO DE DATA CRITICO - CONFERIDO NA        Y2K01
004200*                 VIRADA DO SECULO SEM NECESSIDADE DE ALTERACAO   Y2K01
004300*-----------------------------------------------------------------
004400*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR084
004500*    ANALISTA   : IVAN SANCHES                                    CR084
004600*    CONSULTORIA: FOURSYS                                         CR084
004700*    DATA.......: 03 / 12 / 2024                                  CR084
004800*    OBJETIVO...: RELATORIO REESCRITO PARA O SISTEMA DE           CR084
004900*                 RESERVAS - LISTAGEM PLANA DE TODAS AS           CR084
005000*                 RESERVAS, SEM SUBTOTAL, COM NOME DO CLIENTE     CR084
005100*                 E DADOS DO QUARTO OBTIDOS POR TABELA            CR084
005200*=================================================================
005300 ENVIRONMENT                             DIVISION.
005400*-----------------------------------------------------------------
005500 CONFIGURATION                           SECTION.
005600*-----------------------------------------------------------------
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT                            SECTION.
006100*-----------------------------------------------------------------
006200 FILE-CONTROL.
006300     SELECT RESERVAS ASSIGN TO "RESERVAS"
006400         FILE STATUS IS FS-RESERVAS.
006500     SELECT CLIENTES ASSIGN TO "CLIENTES"
006600         FILE STATUS IS FS-CLIENTES.
006700     SELECT QUARTOS ASSIGN TO "QUARTOS"
006800         FILE STATUS IS FS-QUARTOS.
006900     SELECT RELATRSV ASSIGN TO "RELATRSV"
007000         FILE STATUS IS FS-RELATRSV.
007100*=================================================================
007200 DATA                                    DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                                    SECTION.
007500*-----------------------------------------------------------------
007600 FD  RESERVAS.
007700     COPY "#HTLRSV".
007800*-----------------------------------------------------------------
007900 FD  CLIENTES.
008000     COPY "#HTLCLI".
008100*-----------------------------------------------------------------
008200 FD  QUARTOS.
008300     COPY "#HTLQRT".
008400*-----------------------------------------------------------------
008500 FD  RELATRSV.
008600 01  REG-RELATRSV                  PIC X(132).
008700*-----------------------------------------------------------------
008800 WORKING-STORAGE                         SECTION.
008900*-----------------------------------------------------------------
009000 01  FILLER                      PIC X(050)     VALUE
009100         "***** INICIO DA WORKING - HTLRPT *****".
009200*-----------------------------------------------------------------
009300 01  FS-RESERVAS                  PIC X(002)     VALUE SPACES.
009400 01  FS-CLIENTES                  PIC X(002)     VALUE SPACES.
009500 01  FS-QUARTOS                   PIC X(002)     VALUE SPACES.
009600 01  FS-RELATRSV                  PIC X(002)     VALUE SPACES.
009700*-----------------------------------------------------------------
009800 01  WRK-QT-LINHAS                PIC 9(003) COMP-3  VALUE ZEROS.
009900 01  ACU-LIDOS                    PIC 9(003) COMP-3  VALUE ZEROS.
010000 01  WRK-PAG                      PIC 9(003) COMP    VALUE ZEROS.
010100*-----------------------------------------------------------------
010200 01  TAB-CLIENTES.
010300     05  TAB-CLI                  OCCURS 500 TIMES
010400                                   INDEXED BY IX-CLI.
010500         10  TAB-CLI-EMAIL         PIC X(060).
010600         10  TAB-CLI-PRIMEIRO      PIC X(030).
010700         10  TAB-CLI-ULTIMO        PIC X(030).
010800 77  WRK-CONT-CLIENTES             PIC 9(005) COMP  VALUE ZEROS.
010900*-----------------------------------------------------------------
011000 01  TAB-QUARTOS.
011100     05  TAB-QRT                  OCCURS 500 TIMES
011200                                   INDEXED BY IX-QRT.
011300         10  TAB-QRT-NUMERO        PIC X(010).
011400         10  TAB-QRT-TIPO          PIC X(001).
011500         10  TAB-QRT-DIARIA        PIC S9(007)V99 COMP-3.
011600 77  WRK-CONT-QUARTOS               PIC 9(005) COMP  VALUE ZEROS.
011700*-----------------------------------------------------------------
011800     COPY "#HTLCAB".
011900*-----------------------------------------------------------------
012000 01  WRK-DETALHE.
012100     05  WRK-DET-PRIMEIRO          PIC X(018)    VALUE SPACES.
012200     05  FILLER                    PIC X(001)    VALUE SPACES.
012300     05  WRK-DET-ULTIMO            PIC X(018)    VALUE SPACES.
012400     05  FILLER                    PIC X(001)    VALUE SPACES.
012500     05  WRK-DET-NUMERO            PIC X(010)    VALUE SPACES.
012600     05  FILLER                    PIC X(001)    VALUE SPACES.
012700     05  WRK-DET-TIPO              PIC X(014)    VALUE SPACES.
012800     05  WRK-DET-DIARIA            PIC ZZ,ZZ9.99 VALUE ZEROS.
012900     05  FILLER                    PIC X(003)    VALUE SPACES.
013000     05  WRK-DET-CHECKIN           PIC 9(008)    VALUE ZEROS.
013100     05  FILLER                    PIC X(002)    VALUE SPACES.
013200     05  WRK-DET-CHECKOUT          PIC 9(008)    VALUE ZEROS.
013300     05  FILLER                    PIC X(036)    VALUE SPACES.
013400*-----------------------------------------------------------------
013500 01  FS-RESERVAS-N REDEFINES FS-RESERVAS.
013600     05  FS-RESERVAS-9             PIC 9(002).
013700 01  FS-RELATRSV-N REDEFINES FS-RELATRSV.
013800     05  FS-RELATRSV-9             PIC 9(002).
013900 01  ACU-LIDOS-ED                 PIC ZZ9        VALUE ZEROS.
014000 01  ACU-LIDOS-ED-R REDEFINES ACU-LIDOS-ED.
014100     05  FILLER                    PIC X(001).
014200     05  ACU-LIDOS-ED-2            PIC X(002).
014300*-----------------------------------------------------------------
014400     COPY "#HTLERR".
014500*-----------------------------------------------------------------
014600 01  FILLER                      PIC X(050)     VALUE
014700         "***** FIM DA WORKING - HTLRPT *****".
014800*=================================================================
014900 PROCEDURE                               DIVISION.
015000*=================================================================
015100 0000-PRINCIPAL.
015200
015300         PERFORM 0100-INICIAR.
015400         PERFORM 0150-CARREGA-TABELA-CLI.
015500         PERFORM 0155-CARREGA-TABELA-QRT.
015600         PERFORM 0110-TESTAR-VAZIO.
015700         PERFORM 0200-PROCESSAR
015800             UNTIL FS-RESERVAS NOT EQUAL "00".
015900         PERFORM 0300-FINALIZAR.
016000
016100 0000-PRINCIPAL-FIM.                     EXIT.
016200*-----------------------------------------------------------------
016300 0100-INICIAR                            SECTION.
016400*-----------------------------------------------------------------
016500
016600         OPEN INPUT  RESERVAS
016700              OUTPUT RELATRSV.
016800         PERFORM 0104-TESTAR-STATUS.
016900
017000 0100-INICIAR-FIM.                       EXIT.
017100*-----------------------------------------------------------------
017200 0104-TESTAR-STATUS                      SECTION.
017300*-----------------------------------------------------------------
017400
017500         IF FS-RESERVAS NOT EQUAL "00"
017600             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
017700             MOVE FS-RESERVAS             TO WRK-STATUS-ERRO
017800             MOVE "0104-TESTAR-STATUS"    TO WRK-AREA-ERRO
017900             PERFORM 9999-TRATA-ERRO
018000         END-IF.
018100
018200 0104-TESTAR-STATUS-FIM.                 EXIT.
018300*-----------------------------------------------------------------
018400 0110-TESTAR-VAZIO                       SECTION.
018500*-----------------------------------------------------------------
018600
018700         PERFORM 0120-LER-DADOS.
018800         IF FS-RESERVAS NOT EQUAL "00"
018900             MOVE WRK-VAZIO               TO WRK-DESCRICAO-ERRO
019000             MOVE FS-RESERVAS             TO WRK-STATUS-ERRO
019100             MOVE "0110-TESTAR-VAZIO"     TO WRK-AREA-ERRO
019200             PERFORM 9999-TRATA-ERRO
019300         ELSE
019400             PERFORM 0210-IMP-CABECALHO
019500             ADD 1                        TO WRK-PAG
019600         END-IF.
019700
019800 0110-TESTAR-VAZIO-FIM.                  EXIT.
019900*-----------------------------------------------------------------
020000 0120-LER-DADOS                          SECTION.
020100*-----------------------------------------------------------------
020200
020300         READ RESERVAS.
020400
020500 0120-LER-DADOS-FIM.                     EXIT.
020600*-----------------------------------------------------------------
020700 0150-CARREGA-TABELA-CLI                 SECTION.
020800*-----------------------------------------------------------------
020900
021000         OPEN INPUT CLIENTES.
021100         IF FS-CLIENTES NOT EQUAL "00"
021200             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
021300             MOVE FS-CLIENTES             TO WRK-STATUS-ERRO
021400             MOVE "CLIENTES"              TO WRK-ARQUIVO-ERRO
021500             PERFORM 9999-TRATA-ERRO
021600         END-IF.
021700
021800         SET IX-CLI                       TO 1.
021900         PERFORM 0151-LER-CLI-TABELA
022000             UNTIL FS-CLIENTES EQUAL "10".
022100         CLOSE CLIENTES.
022200
022300 0150-CARREGA-TABELA-CLI-FIM.            EXIT.
022400*-----------------------------------------------------------------
022500 0151-LER-CLI-TABELA                     SECTION.
022600*-----------------------------------------------------------------
022700
022800         READ CLIENTES
022900             AT END
023000                 MOVE "10"                 TO FS-CLIENTES
023100             NOT AT END
023200                 ADD 1                     TO WRK-CONT-CLIENTES
023300                 MOVE CLI-EMAIL
023400                     TO TAB-CLI-EMAIL(IX-CLI)
023500                 MOVE CLI-PRIMEIRO-NOME
023600                     TO TAB-CLI-PRIMEIRO(IX-CLI)
023700                 MOVE CLI-ULTIMO-NOME
023800                     TO TAB-CLI-ULTIMO(IX-CLI)
023900                 SET IX-CLI UP BY 1
024000         END-READ.
024100
024200 0151-LER-CLI-TABELA-FIM.                EXIT.
024300*-----------------------------------------------------------------
024400 0155-CARREGA-TABELA-QRT                 SECTION.
024500*-----------------------------------------------------------------
024600
024700         OPEN INPUT QUARTOS.
024800         IF FS-QUARTOS NOT EQUAL "00"
024900             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
025000             MOVE FS-QUARTOS              TO WRK-STATUS-ERRO
025100             MOVE "QUARTOS"               TO WRK-ARQUIVO-ERRO
025200             PERFORM 9999-TRATA-ERRO
025300         END-IF.
025400
025500         SET IX-QRT                       TO 1.
025600         PERFORM 0156-LER-QRT-TABELA
025700             UNTIL FS-QUARTOS EQUAL "10".
025800         CLOSE QUARTOS.
025900
026000 0155-CARREGA-TABELA-QRT-FIM.            EXIT.
026100*-----------------------------------------------------------------
026200 0156-LER-QRT-TABELA                     SECTION.
026300*-----------------------------------------------------------------
026400
026500         READ QUARTOS
026600             AT END
026700                 MOVE "10"                 TO FS-QUARTOS
026800             NOT AT END
026900                 ADD 1                     TO WRK-CONT-QUARTOS
027000                 MOVE QRT-NUMERO
027100                     TO TAB-QRT-NUMERO(IX-QRT)
027200                 MOVE QRT-TIPO
027300                     TO TAB-QRT-TIPO(IX-QRT)
027400                 MOVE QRT-VALOR-DIARIA
027500                     TO TAB-QRT-DIARIA(IX-QRT)
027600                 SET IX-QRT UP BY 1
027700         END-READ.
027800
027900 0156-LER-QRT-TABELA-FIM.                EXIT.
028000*-----------------------------------------------------------------
028100 0200-PROCESSAR                          SECTION.
028200*-----------------------------------------------------------------
028300
028400         ADD 1                            TO ACU-LIDOS.
028500         IF WRK-QT-LINHAS GREATER 12
028600             PERFORM 0210-IMP-CABECALHO
028700         END-IF.
028800         PERFORM 0220-PROCURA-CLIENTE.
028900         PERFORM 0225-PROCURA-QUARTO.
029000         PERFORM 0250-IMP-DETALHE.
029100         PERFORM 0120-LER-DADOS.
029200
029300 0200-PROCESSAR-FIM.                     EXIT.
029400*-----------------------------------------------------------------
029500 0220-PROCURA-CLIENTE                    SECTION.
029600*-----------------------------------------------------------------
029700
029800         MOVE SPACES                      TO WRK-DET-PRIMEIRO.
029900         MOVE SPACES                      TO WRK-DET-ULTIMO.
030000         PERFORM 0221-COMPARA-CLI
030100             VARYING IX-CLI FROM 1 BY 1
030200             UNTIL IX-CLI > WRK-CONT-CLIENTES.
030300
030400 0220-PROCURA-CLIENTE-FIM.               EXIT.
030500*-----------------------------------------------------------------
030600 0221-COMPARA-CLI                        SECTION.
030700*-----------------------------------------------------------------
030800
030900         IF TAB-CLI-EMAIL(IX-CLI) EQUAL RES-EMAIL-CLIENTE
031000             MOVE TAB-CLI-PRIMEIRO(IX-CLI)  TO WRK-DET-PRIMEIRO
031100             MOVE TAB-CLI-ULTIMO(IX-CLI)    TO WRK-DET-ULTIMO
031200         END-IF.
031300
031400 0221-COMPARA-CLI-FIM.                   EXIT.
031500*-----------------------------------------------------------------
031600 0225-PROCURA-QUARTO                     SECTION.
031700*-----------------------------------------------------------------
031800
031900         MOVE "TIPO DESCONHECIDO"         TO WRK-DET-TIPO.
032000         MOVE ZEROS                       TO WRK-DET-DIARIA.
032100         PERFORM 0226-COMPARA-QRT
032200             VARYING IX-QRT FROM 1 BY 1
032300             UNTIL IX-QRT > WRK-CONT-QUARTOS.
032400
032500 0225-PROCURA-QUARTO-FIM.                EXIT.
032600*-----------------------------------------------------------------
032700 0226-COMPARA-QRT                        SECTION.
032800*-----------------------------------------------------------------
032900
033000         IF TAB-QRT-NUMERO(IX-QRT) EQUAL RES-NUMERO-QUARTO
033100             MOVE TAB-QRT-DIARIA(IX-QRT)    TO WRK-DET-DIARIA
033200             IF TAB-QRT-TIPO(IX-QRT) EQUAL "S"
033300                 MOVE "SINGLE BED ROOM"      TO WRK-DET-TIPO
033400             ELSE
033500                 IF TAB-QRT-TIPO(IX-QRT) EQUAL "D"
033600                     MOVE "DOUBLE BED ROOM"  TO WRK-DET-TIPO
033700                 END-IF
033800             END-IF
033900         END-IF.
034000
034100 0226-COMPARA-QRT-FIM.                   EXIT.
034200*-----------------------------------------------------------------
034300 0210-IMP-CABECALHO                      SECTION.
034400*-----------------------------------------------------------------
034500
034600         MOVE ALL "="                     TO WRK-CABEC-REGRA.
034700         IF WRK-PAG EQUAL ZEROS
034800             MOVE WRK-CABEC-REGRA           TO REG-RELATRSV
034900             WRITE REG-RELATRSV AFTER 1 LINE
035000         ELSE
035100             MOVE WRK-CABEC-REGRA           TO REG-RELATRSV
035200             WRITE REG-RELATRSV AFTER PAGE
035300         END-IF.
035400
035500         MOVE "RELATORIO DE RESERVAS"   TO WRK-CABEC-NOME-RELAT.
035600         ADD 1                              TO WRK-PAG.
035700         MOVE WRK-PAG                       TO WRK-CABEC-PAGINA.
035800         MOVE WRK-CABEC-TITULO              TO REG-RELATRSV.
035900         WRITE REG-RELATRSV AFTER 1 LINE.
036000
036100         MOVE WRK-CABEC-REGRA                TO REG-RELATRSV.
036200         WRITE REG-RELATRSV AFTER 1 LINE.
036300
036400         MOVE "PRIMEIRO NOME     ULTIMO NOME       QUARTO"
036500             TO REG-RELATRSV.
036600         WRITE REG-RELATRSV AFTER 1 LINE.
036700
036800         MOVE WRK-CABEC-REGRA                TO REG-RELATRSV.
036900         WRITE REG-RELATRSV AFTER 1 LINE.
037000
037100         MOVE 4                              TO WRK-QT-LINHAS.
037200
037300 0210-IMP-CABECALHO-FIM.                 EXIT.
037400*-----------------------------------------------------------------
037500 0250-IMP-DETALHE                        SECTION.
037600*-----------------------------------------------------------------
037700
037800         MOVE RES-NUMERO-QUARTO             TO WRK-DET-NUMERO.
037900         MOVE RES-DATA-CHECKIN              TO WRK-DET-CHECKIN.
038000         MOVE RES-DATA-CHECKOUT             TO WRK-DET-CHECKOUT.
038100
038200         MOVE WRK-DETALHE                   TO REG-RELATRSV.
038300         WRITE REG-RELATRSV AFTER 1 LINE.
038400
038500         ADD 1                              TO WRK-QT-LINHAS.
038600
038700 0250-IMP-DETALHE-FIM.                   EXIT.
038800*-----------------------------------------------------------------
038900 0260-IMP-ESTATISTICA                    SECTION.
039000*-----------------------------------------------------------------
039100
039200         MOVE ACU-LIDOS                     TO ACU-LIDOS-ED.
039300         DISPLAY "TOTAL DE RESERVAS LISTADAS: " ACU-LIDOS-ED.
039400
039500 0260-IMP-ESTATISTICA-FIM.               EXIT.
039600*-----------------------------------------------------------------
039700 0300-FINALIZAR                          SECTION.
039800*-----------------------------------------------------------------
039900
040000         MOVE ALL "="                       TO WRK-CABEC-REGRA.
040100         MOVE WRK-CABEC-REGRA                TO REG-RELATRSV.
040200         WRITE REG-RELATRSV AFTER 1 LINE.
040300
040400         CLOSE RESERVAS
040500               CLIENTES
040600               QUARTOS
040700               RELATRSV.
040800
040900         IF FS-RESERVAS NOT EQUAL "00"
041000             MOVE WRK-ARQ-FECHADO           TO WRK-DESCRICAO-ERRO
041100             MOVE FS-RESERVAS                TO WRK-STATUS-ERRO
041200             MOVE "RESERVAS"                 TO WRK-ARQUIVO-ERRO
041300             DISPLAY WRK-DESCRICAO-ERRO
041400         END-IF.
041500
041600         PERFORM 0260-IMP-ESTATISTICA.
041700         GOBACK.
041800
041900 0300-FINALIZAR-FIM.                     EXIT.
042000*-----------------------------------------------------------------
042100 9999-TRATA-ERRO                         SECTION.
042200*-----------------------------------------------------------------
042300
042400         DISPLAY "===== ERRO NO PROGRAMA HTLRPT =====".
042500         DISPLAY "MENSSAGEM....: " WRK-DESCRICAO-ERRO.
042600         DISPLAY "FILE STATUS..: " WRK-STATUS-ERRO.
042700         DISPLAY "AREA / SECAO.: " WRK-AREA-ERRO.
042800         GOBACK.
042900
043000 9999-TRATA-ERRO-FIM.                    EXIT.
