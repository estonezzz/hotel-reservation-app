000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLQAD.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 22 / 07 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLQAD
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 22 / 07 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : MANUTENCAO (INCLUSAO) DE QUARTOS NO CADASTRO
001700*                   (ROOM-MASTER) A PARTIR DE UM LOTE DE
001800*                   LANCAMENTOS - VALIDA NUMERO E DIARIA DO
001900*                   QUARTO, REJEITA QUARTO JA CADASTRADO, EMITE
002000*                   ESTATISTICA FINAL DE INCLUIDOS/REJEITADOS
002100*=================================================================
002200*    ARQUIVOS.... :  LANCQRT  (LANCQRT.DAT)   I    CARD
002300*                     QUARTOS  (QUARTOS.DAT)   I/O  #HTLQRT
002400*=================================================================
002500*    MODULOS..... :  HTLLOG (REGISTRO DE MENSSAGEM NO CONSOLE)
002600*=================================================================
002700*                          ALTERACOES
002800*-----------------------------------------------------------------
002900*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR014
003000*    ANALISTA   : IVAN SANCHES                                    CR014
003100*    CONSULTORIA: FOURSYS                                         CR014
003200*    DATA.......: 22 / 07 / 1992                                  CR014
003300*    OBJETIVO...: PROGRAMA ORIGINAL, FILTRO DE LANCAMENTOS        CR014
003400*-----------------------------------------------------------------
003500*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003600*    ANALISTA   : IVAN SANCHES                                    Y2K01
003700*    CONSULTORIA: FOURSYS                                         Y2K01
003800*    DATA.......: 22 / 10 / 1998                                  Y2K01
003900*    OBJETIVO...: SEM CAMPO DE DATA - CONFERIDO NA VIRADA DO      Y2K01
004000*                 SECULO SEM NECESSIDADE DE ALTERACAO             Y2K01
004100*-----------------------------------------------------------------
004200*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR060
004300*    ANALISTA   : IVAN SANCHES                                    CR060
004400*    CONSULTORIA: FOURSYS                                         CR060
004500*    DATA.......: 05 / 11 / 2024                                  CR060
004600*    OBJETIVO...: PROGRAMA CONVERTIDO PARA A MANUTENCAO DE        CR060
004700*                 QUARTOS - INCLUI CONSISTENCIA DE DUPLICIDADE    CR060
004800*                 VIA TABELA E DERIVACAO DO INDICADOR DE QUARTO   CR060
004900*                 LIVRE                                           CR060
005000*=================================================================
005100 ENVIRONMENT                    DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION                  SECTION.
005400*-----------------------------------------------------------------
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT                   SECTION.
005900*-----------------------------------------------------------------
006000 FILE-CONTROL.
006100     SELECT LANCQRT ASSIGN TO "LANCQRT"
006200         FILE STATUS IS FS-LANCQRT.
006300     SELECT QUARTOS ASSIGN TO "QUARTOS"
006400         FILE STATUS IS FS-QUARTOS.
006500*=================================================================
006600 DATA                            DIVISION.
006700*=================================================================
006800 FILE                            SECTION.
006900*-----------------------------------------------------------------
007000 FD  LANCQRT.
007100 01  REG-LANCQRT.
007200     05  LQR-NUMERO               PIC X(010).
007300     05  LQR-VALOR-DIARIA         PIC S9(007)V99.
007400     05  LQR-TIPO                 PIC X(001).
007500     05  FILLER                   PIC X(002).
007600*-----------------------------------------------------------------
007700 FD  QUARTOS.
007800     COPY "#HTLQRT".
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE                 SECTION.
008100*-----------------------------------------------------------------
008200 01  FILLER                      PIC X(050)     VALUE
008300         "***** INICIO DA WORKING - HTLQAD *****".
008400*-----------------------------------------------------------------
008500 77  FS-LANCQRT                   PIC X(002)     VALUE SPACES.
008600 77  FS-QUARTOS                   PIC X(002)     VALUE SPACES.
008700 77  WRK-FIM-LANCQRT               PIC X(001)     VALUE "N".
008800     88  WRK-FIM-LANCQRT-SIM              VALUE "Y".
008900 77  WRK-REG-VALIDO                PIC X(001)     VALUE "S".
009000     88  WRK-REG-VALIDO-SIM               VALUE "S".
009100     88  WRK-REG-VALIDO-NAO               VALUE "N".
009200 77  WRK-ACHOU-DUP                 PIC X(001)     VALUE "N".
009300     88  WRK-ACHOU-DUP-SIM                VALUE "Y".
009400 77  WRK-CONT-QUARTOS                PIC 9(005) COMP  VALUE ZEROS.
009500 77  WRK-CONT-INCLUIDOS              PIC 9(005) COMP  VALUE ZEROS.
009600 77  WRK-CONT-REJEITADOS             PIC 9(005) COMP  VALUE ZEROS.
009700 77  WRK-NUMERO-NUMERICO        PIC 9(010) COMP  VALUE ZEROS.
009800*-----------------------------------------------------------------
009900 01  TAB-QUARTOS.
010000     05  TAB-QRT                 OCCURS 500 TIMES
010100                                  INDEXED BY IX-QRT.
010200         10  TAB-QRT-NUMERO       PIC X(010).
010300*-----------------------------------------------------------------
010400 01  FS-QUARTOS-N REDEFINES FS-QUARTOS.
010500     05  FS-QUARTOS-9              PIC 9(002).
010600 01  FS-LANCQRT-N REDEFINES FS-LANCQRT.
010700     05  FS-LANCQRT-9              PIC 9(002).
010800 01  LQR-NUMERO-R REDEFINES LQR-NUMERO.
010900     05  LQR-NUM-DIGITOS          PIC 9(010).
011000 01  WRK-CONT-EDITADO                 PIC ZZZZ9      VALUE ZEROS.
011100*-----------------------------------------------------------------
011200     COPY "#HTLERR".
011300*-----------------------------------------------------------------
011400 01  WRK-LINHA-LOG                PIC X(040)     VALUE SPACES.
011500*-----------------------------------------------------------------
011600 01  FILLER                      PIC X(050)     VALUE
011700         "***** FIM DA WORKING - HTLQAD *****".
011800*=================================================================
011900 PROCEDURE                       DIVISION.
012000*=================================================================
012100 0000-PRINCIPAL.
012200
012300         PERFORM 0100-ABRIR-ARQUIVOS.
012400         PERFORM 0150-CARREGA-TABELA-QRT.
012500         PERFORM 0200-PROCESSAR
012600             UNTIL WRK-FIM-LANCQRT-SIM.
012700         PERFORM 0900-ENCERRAR.
012800         STOP RUN.
012900
013000 0000-PRINCIPAL-FIM.               EXIT.
013100*-----------------------------------------------------------------
013200 0100-ABRIR-ARQUIVOS               SECTION.
013300*-----------------------------------------------------------------
013400
013500         OPEN INPUT LANCQRT.
013600         IF FS-LANCQRT NOT EQUAL "00"
013700             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
013800             MOVE FS-LANCQRT         TO WRK-STATUS-ERRO
013900             MOVE "LANCQRT"          TO WRK-ARQUIVO-ERRO
014000             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
014100             STOP RUN
014200         END-IF.
014300
014400         OPEN INPUT QUARTOS.
014500         IF FS-QUARTOS NOT EQUAL "00" AND
014600                 FS-QUARTOS NOT EQUAL "35"
014700             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
014800             MOVE FS-QUARTOS         TO WRK-STATUS-ERRO
014900             MOVE "QUARTOS"          TO WRK-ARQUIVO-ERRO
015000             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
015100             STOP RUN
015200         END-IF.
015300
015400 0100-ABRIR-ARQUIVOS-FIM.          EXIT.
015500*-----------------------------------------------------------------
015600 0150-CARREGA-TABELA-QRT           SECTION.
015700*-----------------------------------------------------------------
015800
015900         SET IX-QRT                     TO 1.
016000         IF FS-QUARTOS EQUAL "00"
016100             PERFORM 0160-LER-QRT-TABELA
016200                 UNTIL FS-QUARTOS EQUAL "10"
016300         END-IF.
016400         CLOSE QUARTOS.
016500
016600 0150-CARREGA-TABELA-QRT-FIM.      EXIT.
016700*-----------------------------------------------------------------
016800 0160-LER-QRT-TABELA                SECTION.
016900*-----------------------------------------------------------------
017000
017100         READ QUARTOS
017200             AT END
017300                 MOVE "10"              TO FS-QUARTOS
017400             NOT AT END
017500                 ADD 1                   TO WRK-CONT-QUARTOS
017600                 MOVE QRT-NUMERO         TO TAB-QRT-NUMERO(IX-QRT)
017700                 SET IX-QRT UP BY 1
017800         END-READ.
017900
018000 0160-LER-QRT-TABELA-FIM.           EXIT.
018100*-----------------------------------------------------------------
018200 0200-PROCESSAR                     SECTION.
018300*-----------------------------------------------------------------
018400
018500         READ LANCQRT
018600             AT END
018700                 SET WRK-FIM-LANCQRT-SIM  TO TRUE
018800                 GO TO 0200-PROCESSAR-FIM
018900         END-READ.
019000
019100         SET WRK-REG-VALIDO-SIM             TO TRUE.
019200         MOVE "N"                     TO WRK-ACHOU-DUP.
019300
019400         PERFORM 0220-VALIDA-REG.
019500
019600         IF WRK-REG-VALIDO-SIM
019700             PERFORM 0230-CONSISTE-DUP
019800             IF WRK-ACHOU-DUP-SIM
019900                 ADD 1                    TO WRK-CONT-REJEITADOS
020000                 STRING "QUARTO " LQR-NUMERO
020100                     " JA EXISTE - SKIPPED" DELIMITED BY SIZE
020200                     INTO WRK-LINHA-LOG
020300                 CALL "HTLLOG"        USING WRK-LINHA-LOG
020400             ELSE
020500                 PERFORM 0235-DERIVA-LIVRE
020600                 PERFORM 0240-GRAVA
020700                 ADD 1                    TO WRK-CONT-INCLUIDOS
020800                 STRING "ADDED ROOM " LQR-NUMERO
020900                     DELIMITED BY SIZE INTO WRK-LINHA-LOG
021000                 CALL "HTLLOG"        USING WRK-LINHA-LOG
021100             END-IF
021200         ELSE
021300             ADD 1                        TO WRK-CONT-REJEITADOS
021400             STRING "LANCAMENTO REJEITADO - " LQR-NUMERO
021500                 DELIMITED BY SIZE INTO WRK-LINHA-LOG
021600             CALL "HTLLOG"            USING WRK-LINHA-LOG
021700         END-IF.
021800
021900 0200-PROCESSAR-FIM.                EXIT.
022000*-----------------------------------------------------------------
022100 0220-VALIDA-REG                    SECTION.
022200*-----------------------------------------------------------------
022300
022400         MOVE LQR-NUMERO                  TO LQR-NUMERO-R.
022500         MOVE LQR-NUM-DIGITOS              TO WRK-NUMERO-NUMERICO.
022600
022700         IF WRK-NUMERO-NUMERICO EQUAL ZEROS
022800             SET WRK-REG-VALIDO-NAO       TO TRUE
022900         END-IF.
023000
023100         IF LQR-VALOR-DIARIA < 0
023200             SET WRK-REG-VALIDO-NAO       TO TRUE
023300         END-IF.
023400
023500         IF LQR-TIPO NOT EQUAL "S" AND LQR-TIPO NOT EQUAL "D"
023600             SET WRK-REG-VALIDO-NAO       TO TRUE
023700         END-IF.
023800
023900 0220-VALIDA-REG-FIM.                EXIT.
024000*-----------------------------------------------------------------
024100 0230-CONSISTE-DUP                   SECTION.
024200*-----------------------------------------------------------------
024300
024400         PERFORM 0233-COMPARA-QRT
024500             VARYING IX-QRT FROM 1 BY 1
024600             UNTIL IX-QRT > WRK-CONT-QUARTOS
024700                OR WRK-ACHOU-DUP-SIM.
024800
024900 0230-CONSISTE-DUP-FIM.              EXIT.
025000*-----------------------------------------------------------------
025100 0233-COMPARA-QRT                    SECTION.
025200*-----------------------------------------------------------------
025300
025400         IF TAB-QRT-NUMERO(IX-QRT) EQUAL LQR-NUMERO
025500             MOVE "Y"                     TO WRK-ACHOU-DUP
025600         END-IF.
025700
025800 0233-COMPARA-QRT-FIM.               EXIT.
025900*-----------------------------------------------------------------
026000 0235-DERIVA-LIVRE                   SECTION.
026100*-----------------------------------------------------------------
026200
026300         IF LQR-VALOR-DIARIA EQUAL ZEROS
026400             MOVE "Y"                     TO QRT-LIVRE
026500         ELSE
026600             MOVE "N"                     TO QRT-LIVRE
026700         END-IF.
026800
026900 0235-DERIVA-LIVRE-FIM.               EXIT.
027000*-----------------------------------------------------------------
027100 0240-GRAVA                           SECTION.
027200*-----------------------------------------------------------------
027300
027400         OPEN EXTEND QUARTOS.
027500         MOVE LQR-NUMERO                  TO QRT-NUMERO.
027600         MOVE LQR-VALOR-DIARIA             TO QRT-VALOR-DIARIA.
027700         MOVE LQR-TIPO                     TO QRT-TIPO.
027800         WRITE REG-QUARTO.
027900         IF FS-QUARTOS NOT EQUAL "00"
028000             MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
028100             DISPLAY WRK-DESCRICAO-ERRO
028200         END-IF.
028300         CLOSE QUARTOS.
028400         ADD 1                             TO WRK-CONT-QUARTOS.
028500         MOVE LQR-NUMERO   TO TAB-QRT-NUMERO(WRK-CONT-QUARTOS).
028600
028700 0240-GRAVA-FIM.                      EXIT.
028800*-----------------------------------------------------------------
028900 0900-ENCERRAR                        SECTION.
029000*-----------------------------------------------------------------
029100
029200         CLOSE LANCQRT.
029300         MOVE WRK-CONT-INCLUIDOS           TO WRK-CONT-EDITADO.
029400         DISPLAY "QUARTOS INCLUIDOS....: " WRK-CONT-EDITADO.
029500         MOVE WRK-CONT-REJEITADOS          TO WRK-CONT-EDITADO.
029600         DISPLAY "QUARTOS REJEITADOS...: " WRK-CONT-EDITADO.
029700         DISPLAY "FIM DO PROGRAMA HTLQAD".
029800
029900 0900-ENCERRAR-FIM.                   EXIT.
