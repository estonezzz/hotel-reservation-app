000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             HTLQR1.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                           28 / 07 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLQR1
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    DATA........ : 28 / 07 / 1992
001400*-----------------------------------------------------------------
001500*    OBJETIVO.... : LISTAGEM DE TODOS OS QUARTOS DO CADASTRO
001600*                   (ROOM-MASTER), COM CABECALHO PAGINADO -
001700*                   CONSULTA DE LEITURA, NAO ATUALIZA O CADASTRO
001800*=================================================================
001900*    ARQUIVOS.... :  QUARTOS  (QUARTOS.DAT)    I    #HTLQRT
002000*=================================================================
002100*    MODULOS..... :  NENHUM
002200*=================================================================
002300*                          ALTERACOES
002400*-----------------------------------------------------------------
002500*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR015
002600*    ANALISTA   : IVAN SANCHES                                    CR015
002700*    DATA.......: 28 / 07 / 1992                                  CR015
002800*    OBJETIVO...: PROGRAMA ORIGINAL                               CR015
002900*-----------------------------------------------------------------
003000*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003100*    ANALISTA   : IVAN SANCHES                                    Y2K01
003200*    DATA.......: 22 / 10 / 1998                                  Y2K01
003300*    OBJETIVO...: SEM CAMPO DE DATA - CONFERIDO NA VIRADA DO      Y2K01
003400*                 SECULO SEM NECESSIDADE DE ALTERACAO             Y2K01
003500*-----------------------------------------------------------------
003600*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR067
003700*    ANALISTA   : IVAN SANCHES                                    CR067
003800*    DATA.......: 06 / 11 / 2024                                  CR067
003900*    OBJETIVO...: LISTAGEM DE CLIENTES ADAPTADA PARA A LISTAGEM   CR067
004000*                 DE QUARTOS - EXIBE TIPO E INDICADOR DE LIVRE    CR067
004100*=================================================================
004200 ENVIRONMENT                             DIVISION.
004300*=================================================================
004400 CONFIGURATION                           SECTION.
004500*-----------------------------------------------------------------
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT                            SECTION.
005000*-----------------------------------------------------------------
005100 FILE-CONTROL.
005200     SELECT QUARTOS ASSIGN TO "QUARTOS"
005300         FILE STATUS IS FS-QUARTOS.
005400*=================================================================
005500 DATA                                    DIVISION.
005600*-----------------------------------------------------------------
005700 FILE                                    SECTION.
005800*-----------------------------------------------------------------
005900 FD  QUARTOS.
006000     COPY "#HTLQRT".
006100*-----------------------------------------------------------------
006200 WORKING-STORAGE                         SECTION.
006300*-----------------------------------------------------------------
006400 01  FILLER                      PIC X(050)     VALUE
006500         "***** INICIO DA WORKING - HTLQR1 *****".
006600*-----------------------------------------------------------------
006700 01  FS-QUARTOS                  PIC X(002)          VALUE SPACES.
006800*-----------------------------------------------------------------
006900 01  WRK-QT-LINHAS                PIC 9(003) COMP-3  VALUE ZEROS.
007000 01  ACU-LIDOS                    PIC 9(003) COMP-3  VALUE ZEROS.
007100 01  WRK-PAG                      PIC 9(003) COMP    VALUE ZEROS.
007200*-----------------------------------------------------------------
007300     COPY "#HTLCAB".
007400*-----------------------------------------------------------------
007500 01  WRK-DETALHE.
007600     05  WRK-DET-NUMERO           PIC X(010).
007700     05  FILLER                   PIC X(002)     VALUE SPACES.
007800     05  WRK-DET-TIPO             PIC X(014)     VALUE SPACES.
007900     05  WRK-DET-DIARIA           PIC ZZ,ZZ9.99  VALUE ZEROS.
008000     05  FILLER                   PIC X(004)     VALUE SPACES.
008100     05  WRK-DET-LIVRE            PIC X(003).
008200     05  FILLER                   PIC X(041)     VALUE SPACES.
008300*-----------------------------------------------------------------
008400 01  FS-QUARTOS-N REDEFINES FS-QUARTOS.
008500     05  FS-QUARTOS-9              PIC 9(002).
008600 01  WRK-QT-LINHAS-R REDEFINES WRK-QT-LINHAS.
008700     05  WRK-QT-LINHAS-X          PIC X(003).
008800 01  ACU-LIDOS-ED                 PIC ZZ9        VALUE ZEROS.
008900 01  ACU-LIDOS-ED-R REDEFINES ACU-LIDOS-ED.
009000     05  FILLER                   PIC X(001).
009100     05  ACU-LIDOS-ED-2           PIC X(002).
009200*-----------------------------------------------------------------
009300     COPY "#HTLERR".
009400*-----------------------------------------------------------------
009500 01  FILLER                      PIC X(050)     VALUE
009600         "***** FIM DA WORKING - HTLQR1 *****".
009700*=================================================================
009800 PROCEDURE                               DIVISION.
009900*=================================================================
010000 0000-PRINCIPAL.
010100
010200         PERFORM 0100-INICIAR.
010300         PERFORM 0105-TESTAR-VAZIO.
010400         PERFORM 0200-PROCESSAR
010500             UNTIL FS-QUARTOS NOT EQUAL "00".
010600         PERFORM 0300-FINALIZAR.
010700
010800 0000-PRINCIPAL-FIM.                     EXIT.
010900*-----------------------------------------------------------------
011000 0100-INICIAR                            SECTION.
011100*-----------------------------------------------------------------
011200
011300         OPEN INPUT QUARTOS.
011400         PERFORM 0104-TESTAR-STATUS.
011500
011600 0100-INICIAR-FIM.                       EXIT.
011700*-----------------------------------------------------------------
011800 0104-TESTAR-STATUS                      SECTION.
011900*-----------------------------------------------------------------
012000
012100         IF FS-QUARTOS NOT EQUAL "00"
012200             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
012300             MOVE FS-QUARTOS              TO WRK-STATUS-ERRO
012400             MOVE "0104-TESTAR-STATUS"    TO WRK-AREA-ERRO
012500             PERFORM 9999-TRATA-ERRO
012600         END-IF.
012700
012800 0104-TESTAR-STATUS-FIM.                 EXIT.
012900*-----------------------------------------------------------------
013000 0105-TESTAR-VAZIO                       SECTION.
013100*-----------------------------------------------------------------
013200
013300         PERFORM 0106-LER-DADOS.
013400
013500         IF FS-QUARTOS NOT EQUAL "00"
013600             MOVE WRK-VAZIO               TO WRK-DESCRICAO-ERRO
013700             MOVE FS-QUARTOS              TO WRK-STATUS-ERRO
013800             MOVE "0105-TESTAR-VAZIO"     TO WRK-AREA-ERRO
013900             PERFORM 9999-TRATA-ERRO
014000         ELSE
014100             PERFORM 0210-IMP-CABECALHO
014200             ADD 1                        TO WRK-PAG
014300         END-IF.
014400
014500 0105-TESTAR-VAZIO-FIM.                  EXIT.
014600*-----------------------------------------------------------------
014700 0106-LER-DADOS                          SECTION.
014800*-----------------------------------------------------------------
014900
015000         READ QUARTOS.
015100
015200 0106-LER-DADOS-FIM.                     EXIT.
015300*-----------------------------------------------------------------
015400 0200-PROCESSAR                          SECTION.
015500*-----------------------------------------------------------------
015600
015700         ADD 1                            TO ACU-LIDOS.
015800         IF WRK-QT-LINHAS GREATER 12
015900             PERFORM 0210-IMP-CABECALHO
016000         END-IF.
016100         PERFORM 0250-IMP-DETALHE.
016200         PERFORM 0106-LER-DADOS.
016300
016400 0200-PROCESSAR-FIM.                     EXIT.
016500*-----------------------------------------------------------------
016600 0210-IMP-CABECALHO                      SECTION.
016700*-----------------------------------------------------------------
016800
016900         DISPLAY " ".
017000         MOVE ALL "="                     TO WRK-CABEC-REGRA.
017100         DISPLAY WRK-CABEC-REGRA.
017200         MOVE "LISTAGEM DE QUARTOS"    TO WRK-CABEC-NOME-RELAT.
017300         MOVE WRK-PAG                      TO WRK-CABEC-PAGINA.
017400         DISPLAY WRK-CABEC-TITULO.
017500         MOVE ALL "="                     TO WRK-CABEC-REGRA.
017600         DISPLAY WRK-CABEC-REGRA.
017700         DISPLAY "NUMERO      TIPO           DIARIA     LIVRE".
017800         MOVE ALL "="                     TO WRK-CABEC-REGRA.
017900         DISPLAY WRK-CABEC-REGRA.
018000         MOVE 4                            TO WRK-QT-LINHAS.
018100
018200 0210-IMP-CABECALHO-FIM.                 EXIT.
018300*-----------------------------------------------------------------
018400 0250-IMP-DETALHE                        SECTION.
018500*-----------------------------------------------------------------
018600
018700         MOVE QRT-NUMERO                   TO WRK-DET-NUMERO.
018800         MOVE QRT-VALOR-DIARIA              TO WRK-DET-DIARIA.
018900         IF QRT-TIPO-SINGLE
019000             MOVE "SINGLE BED ROOM"         TO WRK-DET-TIPO
019100         ELSE
019200             IF QRT-TIPO-DOUBLE
019300                 MOVE "DOUBLE BED ROOM"      TO WRK-DET-TIPO
019400             ELSE
019500                 MOVE "TIPO DESCONHECIDO"    TO WRK-DET-TIPO
019600             END-IF
019700         END-IF.
019800         IF QRT-LIVRE-SIM
019900             MOVE "YES"                     TO WRK-DET-LIVRE
020000         ELSE
020100             MOVE "NO"                      TO WRK-DET-LIVRE
020200         END-IF.
020300
020400         DISPLAY WRK-DETALHE.
020500
020600         ADD 1                              TO WRK-QT-LINHAS.
020700
020800 0250-IMP-DETALHE-FIM.                   EXIT.
020900*-----------------------------------------------------------------
021000 0260-IMP-ESTATISTICA                    SECTION.
021100*-----------------------------------------------------------------
021200
021300         MOVE ACU-LIDOS                     TO ACU-LIDOS-ED.
021400         DISPLAY "TOTAL DE QUARTOS LISTADOS: " ACU-LIDOS-ED.
021500
021600 0260-IMP-ESTATISTICA-FIM.               EXIT.
021700*-----------------------------------------------------------------
021800 0300-FINALIZAR                          SECTION.
021900*-----------------------------------------------------------------
022000
022100         MOVE ALL "="                      TO WRK-CABEC-REGRA.
022200         DISPLAY WRK-CABEC-REGRA.
022300         PERFORM 0260-IMP-ESTATISTICA.
022400         CLOSE QUARTOS.
022500         IF FS-QUARTOS NOT EQUAL "00"
022600             MOVE WRK-ARQ-FECHADO           TO WRK-DESCRICAO-ERRO
022700             MOVE FS-QUARTOS                TO WRK-STATUS-ERRO
022800             MOVE "QUARTOS"                 TO WRK-ARQUIVO-ERRO
022900             DISPLAY WRK-DESCRICAO-ERRO
023000         END-IF.
023100         GOBACK.
023200
023300 0300-FINALIZAR-FIM.                     EXIT.
023400*-----------------------------------------------------------------
023500 9999-TRATA-ERRO                         SECTION.
023600*-----------------------------------------------------------------
023700
023800         DISPLAY "===== ERRO NO PROGRAMA HTLQR1 =====".
023900         DISPLAY "MENSSAGEM....: " WRK-DESCRICAO-ERRO.
024000         DISPLAY "FILE STATUS..: " WRK-STATUS-ERRO.
024100         DISPLAY "AREA / SECAO.: " WRK-AREA-ERRO.
024200         GOBACK.
024300
024400 9999-TRATA-ERRO-FIM.                    EXIT.
