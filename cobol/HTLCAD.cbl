000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLCAD.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 15 / 07 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLCAD
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 15 / 07 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : MANUTENCAO (INCLUSAO) DE CLIENTES NO CADASTRO
001700*                   (CUSTOMER-MASTER) A PARTIR DE UM LOTE DE
001800*                   TRANSACOES - VALIDA NOME/SOBRENOME E FORMATO
001900*                   DO E-MAIL, REJEITA TRANSACAO DE CLIENTE JA
002000*                   CADASTRADO, GRAVA OS DEMAIS POR "OPEN EXTEND"
002100*=================================================================
002200*    ARQUIVOS.... :  TRANSCLI (TRANSCLI.DAT)   I    CARD
002300*                     CLIENTES (CLIENTES.DAT)   I/O  #HTLCLI
002400*=================================================================
002500*    MODULOS..... :  HTLLOG (REGISTRO DE MENSSAGEM NO CONSOLE)
002600*=================================================================
002700*                          ALTERACOES
002800*-----------------------------------------------------------------
002900*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR013
003000*    ANALISTA   : IVAN SANCHES                                    CR013
003100*    CONSULTORIA: FOURSYS                                         CR013
003200*    DATA.......: 15 / 07 / 1992                                  CR013
003300*    OBJETIVO...: PROGRAMA ORIGINAL - GRAVACAO POR "OPEN EXTEND"  CR013
003400*-----------------------------------------------------------------
003500*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR050
003600*    ANALISTA   : IVAN SANCHES                                    CR050
003700*    CONSULTORIA: FOURSYS                                         CR050
003800*    DATA.......: 02 / 12 / 1993                                  CR050
003900*    OBJETIVO...: PROGRAMA DEIXA DE SER INTERATIVO (ACCEPT) E     CR050
004000*                 PASSA A LER LOTE DE TRANSACOES DE ARQUIVO       CR050
004100*-----------------------------------------------------------------
004200*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
004300*    ANALISTA   : IVAN SANCHES                                    Y2K01
004400*    CONSULTORIA: FOURSYS                                         Y2K01
004500*    DATA.......: 22 / 10 / 1998                                  Y2K01
004600*    OBJETIVO...: SEM CAMPO DE DATA - CONFERIDO NA VIRADA DO      Y2K01
004700*                 SECULO SEM NECESSIDADE DE ALTERACAO             Y2K01
004800*-----------------------------------------------------------------
004900*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR055
005000*    ANALISTA   : IVAN SANCHES                                    CR055
005100*    CONSULTORIA: FOURSYS                                         CR055
005200*    DATA.......: 20 / 03 / 2024                                  CR055
005300*    OBJETIVO...: INCLUIDA CONSISTENCIA DE FORMATO DE E-MAIL E    CR055
005400*                 CONSISTENCIA DE DUPLICIDADE VIA TABELA EM       CR055
005500*                 MEMORIA (ARQUIVO NAO TEM ORGANIZACAO INDEXADA)  CR055
005600*-----------------------------------------------------------------
005700*    PROGRAMADOR: R. F. AZEVEDO                                   CR091
005800*    ANALISTA   : IVAN SANCHES                                    CR091
005900*    CONSULTORIA: FOURSYS                                         CR091
006000*    DATA.......: 06 / 05 / 2025                                  CR091
006100*    OBJETIVO...: CONSISTENCIA DE E-MAIL ACEITAVA CARACTER FORA    CR091
006200*                 DO CONJUNTO PERMITIDO E "@" REPETIDO - INCLUIDA CR091
006300*                 VARREDURA POR CLASSE DE CARACTER NO USUARIO E    CR091
006400*                 NO DOMINIO                                       CR091
006500*=================================================================
006600 ENVIRONMENT                    DIVISION.
006700*-----------------------------------------------------------------
006800 CONFIGURATION                  SECTION.
006900*-----------------------------------------------------------------
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*-----------------------------------------------------------------
007300 INPUT-OUTPUT                   SECTION.
007400*-----------------------------------------------------------------
007500 FILE-CONTROL.
007600     SELECT TRANSCLI ASSIGN TO "TRANSCLI"
007700         FILE STATUS IS FS-TRANSCLI.
007800     SELECT CLIENTES ASSIGN TO "CLIENTES"
007900         FILE STATUS IS FS-CLIENTES.
008000*=================================================================
008100 DATA                            DIVISION.
008200*=================================================================
008300 FILE                            SECTION.
008400*-----------------------------------------------------------------
008500 FD  TRANSCLI.
008600 01  REG-TRANSCLI.
008700     05  TRC-EMAIL                PIC X(060).
008800     05  TRC-PRIMEIRO-NOME        PIC X(030).
008900     05  TRC-ULTIMO-NOME          PIC X(030).
009000     05  FILLER                   PIC X(002).
009100*-----------------------------------------------------------------
009200 FD  CLIENTES.
009300     COPY "#HTLCLI".
009400*-----------------------------------------------------------------
009500 WORKING-STORAGE                 SECTION.
009600*-----------------------------------------------------------------
009700 01  FILLER                      PIC X(050)     VALUE
009800         "***** INICIO DA WORKING - HTLCAD *****".
009900*-----------------------------------------------------------------
010000 77  FS-TRANSCLI                  PIC X(002)     VALUE SPACES.
010100 77  FS-CLIENTES                  PIC X(002)     VALUE SPACES.
010200 77  WRK-FIM-TRANSCLI              PIC X(001)     VALUE "N".
010300     88  WRK-FIM-TRANSCLI-SIM             VALUE "Y".
010400 77  WRK-REG-VALIDO                PIC X(001)     VALUE "S".
010500     88  WRK-REG-VALIDO-SIM               VALUE "S".
010600     88  WRK-REG-VALIDO-NAO               VALUE "N".
010700 77  WRK-ACHOU-DUP                 PIC X(001)     VALUE "N".
010800     88  WRK-ACHOU-DUP-SIM                VALUE "Y".
010900 77  WRK-CONT-CLIENTES              PIC 9(005)  COMP  VALUE ZEROS.
011000 77  WRK-CONT-GRAVADOS              PIC 9(005)  COMP  VALUE ZEROS.
011100 77  WRK-CONT-REJEITADOS            PIC 9(005)  COMP  VALUE ZEROS.
011200 77  WRK-SUB                        PIC 9(002)  COMP  VALUE ZEROS.
011300 77  WRK-POS-ARROBA                 PIC 9(002)  COMP  VALUE ZEROS.
011400 77  WRK-POS-ULT-PONTO         PIC 9(002)  COMP  VALUE ZEROS.
011500 77  WRK-POS-FIM                   PIC 9(002)  COMP  VALUE ZEROS.
011600 77  WRK-CONT-ARROBA                PIC 9(002)  COMP  VALUE ZEROS.
011700 77  WRK-CHAR-ATUAL                  PIC X(001)     VALUE SPACES.
011800*-----------------------------------------------------------------
011900 01  TAB-CLIENTES.
012000     05  TAB-CLI                 OCCURS 500 TIMES
012100                                  INDEXED BY IX-CLI.
012200         10  TAB-CLI-EMAIL        PIC X(060).
012300*-----------------------------------------------------------------
012400 01  FS-CLIENTES-N REDEFINES FS-CLIENTES.
012500     05  FS-CLIENTES-9            PIC 9(002).
012600 01  FS-TRANSCLI-N REDEFINES FS-TRANSCLI.
012700     05  FS-TRANSCLI-9            PIC 9(002).
012800 01  WRK-CONT-EDITADO                PIC ZZZZ9      VALUE ZEROS.
012900 01  WRK-CONT-REDEF REDEFINES WRK-CONT-EDITADO.
013000     05  FILLER                   PIC X(003).
013100     05  WRK-CONT-DEZENAS         PIC X(002).
013200*-----------------------------------------------------------------
013300     COPY "#HTLERR".
013400*-----------------------------------------------------------------
013500 01  WRK-LINHA-LOG                PIC X(040)     VALUE SPACES.
013600*-----------------------------------------------------------------
013700 01  FILLER                      PIC X(050)     VALUE
013800         "***** FIM DA WORKING - HTLCAD *****".
013900*=================================================================
014000 PROCEDURE                       DIVISION.
014100*=================================================================
014200 0000-PRINCIPAL.
014300
014400         PERFORM 0100-ABRIR-ARQUIVOS.
014500         PERFORM 0150-CARREGA-TABELA-CLI.
014600         PERFORM 0200-PROCESSAR
014700             UNTIL WRK-FIM-TRANSCLI-SIM.
014800         PERFORM 0900-ENCERRAR.
014900         STOP RUN.
015000
015100 0000-PRINCIPAL-FIM.               EXIT.
015200*-----------------------------------------------------------------
015300 0100-ABRIR-ARQUIVOS               SECTION.
015400*-----------------------------------------------------------------
015500
015600         OPEN INPUT TRANSCLI.
015700         IF FS-TRANSCLI NOT EQUAL "00"
015800             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
015900             MOVE FS-TRANSCLI        TO WRK-STATUS-ERRO
016000             MOVE "TRANSCLI"         TO WRK-ARQUIVO-ERRO
016100             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
016200             STOP RUN
016300         END-IF.
016400
016500         OPEN INPUT CLIENTES.
016600         IF FS-CLIENTES NOT EQUAL "00" AND
016700                 FS-CLIENTES NOT EQUAL "35"
016800             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
016900             MOVE FS-CLIENTES        TO WRK-STATUS-ERRO
017000             MOVE "CLIENTES"         TO WRK-ARQUIVO-ERRO
017100             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
017200             STOP RUN
017300         END-IF.
017400
017500 0100-ABRIR-ARQUIVOS-FIM.          EXIT.
017600*-----------------------------------------------------------------
017700 0150-CARREGA-TABELA-CLI          SECTION.
017800*-----------------------------------------------------------------
017900
018000         SET IX-CLI                     TO 1.
018100         IF FS-CLIENTES EQUAL "00"
018200             PERFORM 0160-LER-CLI-TABELA
018300                 UNTIL FS-CLIENTES EQUAL "10"
018400         END-IF.
018500         CLOSE CLIENTES.
018600
018700 0150-CARREGA-TABELA-CLI-FIM.      EXIT.
018800*-----------------------------------------------------------------
018900 0160-LER-CLI-TABELA               SECTION.
019000*-----------------------------------------------------------------
019100
019200         READ CLIENTES
019300             AT END
019400                 MOVE "10"              TO FS-CLIENTES
019500             NOT AT END
019600                 ADD 1                   TO WRK-CONT-CLIENTES
019700                 MOVE CLI-EMAIL          TO TAB-CLI-EMAIL(IX-CLI)
019800                 SET IX-CLI UP BY 1
019900         END-READ.
020000
020100 0160-LER-CLI-TABELA-FIM.          EXIT.
020200*-----------------------------------------------------------------
020300 0200-PROCESSAR                    SECTION.
020400*-----------------------------------------------------------------
020500
020600         READ TRANSCLI
020700             AT END
020800                 SET WRK-FIM-TRANSCLI-SIM  TO TRUE
020900                 GO TO 0200-PROCESSAR-FIM
021000         END-READ.
021100
021200         SET WRK-REG-VALIDO-SIM             TO TRUE.
021300         MOVE "N"                     TO WRK-ACHOU-DUP.
021400
021500         PERFORM 0220-VALIDA-REG.
021600
021700         IF WRK-REG-VALIDO-SIM
021800             PERFORM 0230-CONSISTE-DUP
021900             IF WRK-ACHOU-DUP-SIM
022000                 ADD 1                    TO WRK-CONT-REJEITADOS
022100                 STRING "CLIENTE JA CADASTRADO - " TRC-EMAIL
022200                     DELIMITED BY SIZE INTO WRK-LINHA-LOG
022300                 CALL "HTLLOG"        USING WRK-LINHA-LOG
022400             ELSE
022500                 PERFORM 0240-GRAVA
022600                 ADD 1                    TO WRK-CONT-GRAVADOS
022700                 STRING "CLIENTE INCLUIDO - " TRC-EMAIL
022800                     DELIMITED BY SIZE INTO WRK-LINHA-LOG
022900                 CALL "HTLLOG"        USING WRK-LINHA-LOG
023000             END-IF
023100         ELSE
023200             ADD 1                        TO WRK-CONT-REJEITADOS
023300             STRING "TRANSACAO REJEITADA - " TRC-EMAIL
023400                 DELIMITED BY SIZE INTO WRK-LINHA-LOG
023500             CALL "HTLLOG"            USING WRK-LINHA-LOG
023600         END-IF.
023700
023800 0200-PROCESSAR-FIM.                EXIT.
023900*-----------------------------------------------------------------
024000 0220-VALIDA-REG                    SECTION.
024100*-----------------------------------------------------------------
024200
024300         IF TRC-PRIMEIRO-NOME EQUAL SPACES
024400             SET WRK-REG-VALIDO-NAO      TO TRUE
024500         END-IF.
024600
024700         IF TRC-ULTIMO-NOME EQUAL SPACES
024800             SET WRK-REG-VALIDO-NAO      TO TRUE
024900         END-IF.
025000
025100         IF WRK-REG-VALIDO-SIM
025200             PERFORM 0225-VALIDA-EMAIL
025300         END-IF.
025400
025500 0220-VALIDA-REG-FIM.                EXIT.
025600*-----------------------------------------------------------------
025700 0225-VALIDA-EMAIL                   SECTION.
025800*-----------------------------------------------------------------
025900*    CR091 - ALEM DA POSICAO DO "@" E DO ULTIMO PONTO, PASSA A
026000*    CR091 - CONFERIR REPETICAO DE "@" E CLASSE DE CARACTER DE
026100*    CR091 - CADA POSICAO ANTES DE LIBERAR A CONSISTENCIA DO TLD
026200
026300         MOVE ZEROS                       TO WRK-POS-ARROBA
026400                                              WRK-POS-ULT-PONTO
026500                                              WRK-CONT-ARROBA.
026600
026700         PERFORM 0226-VARRE-UM-CHAR
026800             VARYING WRK-SUB FROM 1 BY 1
026900             UNTIL WRK-SUB > 60.
027000
027100         IF WRK-POS-ARROBA EQUAL ZEROS OR WRK-POS-ARROBA EQUAL 1
027200             SET WRK-REG-VALIDO-NAO        TO TRUE
027300         END-IF.
027400
027500         IF WRK-REG-VALIDO-SIM AND WRK-POS-ULT-PONTO EQUAL ZEROS
027600             SET WRK-REG-VALIDO-NAO        TO TRUE
027700         END-IF.
027800
027900         IF WRK-REG-VALIDO-SIM AND
028000                 WRK-POS-ULT-PONTO EQUAL (WRK-POS-ARROBA + 1)
028100             SET WRK-REG-VALIDO-NAO        TO TRUE
028200         END-IF.
028300
028400         IF WRK-REG-VALIDO-SIM AND WRK-CONT-ARROBA > 1
028500             SET WRK-REG-VALIDO-NAO        TO TRUE
028600         END-IF.
028700
028800         IF WRK-REG-VALIDO-SIM
028900             PERFORM 0229-VARRE-CHARSET
029000                 VARYING WRK-SUB FROM 1 BY 1
029100                 UNTIL WRK-SUB > WRK-POS-FIM
029200         END-IF.
029300
029400         IF WRK-REG-VALIDO-SIM
029500             PERFORM 0227-VALIDA-TLD
029600         END-IF.
029700
029800 0225-VALIDA-EMAIL-FIM.              EXIT.
029900*-----------------------------------------------------------------
030000 0226-VARRE-UM-CHAR                  SECTION.
030100*-----------------------------------------------------------------
030200
030300         MOVE TRC-EMAIL(WRK-SUB:1)        TO WRK-CHAR-ATUAL.
030400         IF WRK-CHAR-ATUAL EQUAL "@"
030500             ADD 1                        TO WRK-CONT-ARROBA
030600             IF WRK-POS-ARROBA EQUAL ZEROS
030700                 MOVE WRK-SUB             TO WRK-POS-ARROBA
030800             END-IF
030900         END-IF.
031000         IF WRK-CHAR-ATUAL EQUAL "." AND WRK-POS-ARROBA NOT EQUAL
031100                 ZEROS AND WRK-SUB > WRK-POS-ARROBA
031200             MOVE WRK-SUB                 TO WRK-POS-ULT-PONTO
031300         END-IF.
031400         IF WRK-CHAR-ATUAL NOT EQUAL SPACES
031500             MOVE WRK-SUB                 TO WRK-POS-FIM
031600         END-IF.
031700
031800 0226-VARRE-UM-CHAR-FIM.              EXIT.
031900*-----------------------------------------------------------------
032000 0229-VARRE-CHARSET                   SECTION.
032100*-----------------------------------------------------------------
032200*    CR091 - USUARIO (ANTES DO "@") SO ACEITA LETRA, DIGITO E OS
032300*    CR091 - SINAIS . _ % + - / DOMINIO (DEPOIS DO "@") SO ACEITA
032400*    CR091 - LETRA, DIGITO, PONTO E HIFEN - O PROPRIO "@" (UMA
032500*    CR091 - POSICAO) NAO E CLASSIFICADO, SO SERVE DE DIVISOR
032600
032700         MOVE TRC-EMAIL(WRK-SUB:1)        TO WRK-CHAR-ATUAL.
032800
032900         IF WRK-SUB < WRK-POS-ARROBA
033000             IF NOT (WRK-CHAR-ATUAL IS ALPHABETIC
033100                 OR  WRK-CHAR-ATUAL IS NUMERIC
033200                 OR  WRK-CHAR-ATUAL EQUAL "."
033300                 OR  WRK-CHAR-ATUAL EQUAL "_"
033400                 OR  WRK-CHAR-ATUAL EQUAL "%"
033500                 OR  WRK-CHAR-ATUAL EQUAL "+"
033600                 OR  WRK-CHAR-ATUAL EQUAL "-")
033700                 SET WRK-REG-VALIDO-NAO    TO TRUE
033800             END-IF
033900         END-IF.
034000
034100         IF WRK-SUB > WRK-POS-ARROBA
034200             IF NOT (WRK-CHAR-ATUAL IS ALPHABETIC
034300                 OR  WRK-CHAR-ATUAL IS NUMERIC
034400                 OR  WRK-CHAR-ATUAL EQUAL "."
034500                 OR  WRK-CHAR-ATUAL EQUAL "-")
034600                 SET WRK-REG-VALIDO-NAO    TO TRUE
034700             END-IF
034800         END-IF.
034900
035000 0229-VARRE-CHARSET-FIM.              EXIT.
035100*-----------------------------------------------------------------
035200 0227-VALIDA-TLD                     SECTION.
035300*-----------------------------------------------------------------
035400
035500         IF (WRK-POS-FIM - WRK-POS-ULT-PONTO) < 2
035600             SET WRK-REG-VALIDO-NAO        TO TRUE
035700         ELSE
035800             PERFORM 0228-VARRE-TLD
035900                 VARYING WRK-SUB FROM (WRK-POS-ULT-PONTO + 1) BY 1
036000                 UNTIL WRK-SUB > WRK-POS-FIM
036100         END-IF.
036200
036300 0227-VALIDA-TLD-FIM.                 EXIT.
036400*-----------------------------------------------------------------
036500 0228-VARRE-TLD                      SECTION.
036600*-----------------------------------------------------------------
036700
036800         IF TRC-EMAIL(WRK-SUB:1) NOT ALPHABETIC
036900             SET WRK-REG-VALIDO-NAO        TO TRUE
037000         END-IF.
037100
037200 0228-VARRE-TLD-FIM.                  EXIT.
037300*-----------------------------------------------------------------
037400 0230-CONSISTE-DUP                    SECTION.
037500*-----------------------------------------------------------------
037600
037700         SET IX-CLI                       TO 1.
037800         PERFORM 0235-COMPARA-CLI
037900             VARYING IX-CLI FROM 1 BY 1
038000             UNTIL IX-CLI > WRK-CONT-CLIENTES
038100                OR WRK-ACHOU-DUP-SIM.
038200
038300 0230-CONSISTE-DUP-FIM.               EXIT.
038400*-----------------------------------------------------------------
038500 0235-COMPARA-CLI                     SECTION.
038600*-----------------------------------------------------------------
038700
038800         IF TAB-CLI-EMAIL(IX-CLI) EQUAL TRC-EMAIL
038900             MOVE "Y"                      TO WRK-ACHOU-DUP
039000         END-IF.
039100
039200 0235-COMPARA-CLI-FIM.                EXIT.
039300*-----------------------------------------------------------------
039400 0240-GRAVA                           SECTION.
039500*-----------------------------------------------------------------
039600
039700         OPEN EXTEND CLIENTES.
039800         MOVE TRC-EMAIL                   TO CLI-EMAIL.
039900         MOVE TRC-PRIMEIRO-NOME           TO CLI-PRIMEIRO-NOME.
040000         MOVE TRC-ULTIMO-NOME             TO CLI-ULTIMO-NOME.
040100         WRITE REG-CLIENTE.
040200         IF FS-CLIENTES NOT EQUAL "00"
040300             MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
040400             DISPLAY WRK-DESCRICAO-ERRO
040500         END-IF.
040600         CLOSE CLIENTES.
040700         ADD 1                             TO WRK-CONT-CLIENTES.
040800         MOVE TRC-EMAIL   TO TAB-CLI-EMAIL(WRK-CONT-CLIENTES).
040900
041000 0240-GRAVA-FIM.                      EXIT.
041100*-----------------------------------------------------------------
041200 0900-ENCERRAR                        SECTION.
041300*-----------------------------------------------------------------
041400
041500         CLOSE TRANSCLI.
041600         MOVE WRK-CONT-GRAVADOS            TO WRK-CONT-EDITADO.
041700         DISPLAY "CLIENTES INCLUIDOS...: " WRK-CONT-EDITADO.
041800         MOVE WRK-CONT-REJEITADOS          TO WRK-CONT-EDITADO.
041900         DISPLAY "CLIENTES REJEITADOS..: " WRK-CONT-EDITADO.
042000         DISPLAY "FIM DO PROGRAMA HTLCAD".
042100
042200 0900-ENCERRAR-FIM.                   EXIT.
