000100 IDENTIFICATION                DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                   HTLCRS.
000400 AUTHOR.                       MATHEUS H. MEDEIROS.
000500 INSTALLATION.                 FOURSYS - HOTEL RESERVAS.
000600 DATE-WRITTEN.                 07 / 08 / 1992.
000700 DATE-COMPILED.
000800 SECURITY.                     USO INTERNO - FOURSYS.
000900*=================================================================
001000*    PROGRAMA.... : HTLCRS
001100*    PROGRAMADOR. : MATHEUS H. MEDEIROS
001200*    ANALISTA.... : IVAN SANCHES
001300*    CONSULTORIA. : FOURSYS
001400*    DATA........ : 07 / 08 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO.... : EMITIR RELATORIO IMPRESSO DAS RESERVAS DE
001700*                   UM UNICO CLIENTE, INFORMADO NO CARTAO DE
001800*                   CONSULTA - LISTAGEM PLANA, SEM SUBTOTAL
001900*=================================================================
002000*    ARQUIVOS.... :  CARTCLI   (CARTCLI.DAT)   I    CARD
002100*                     RESERVAS  (RESERVAS.DAT)  I    #HTLRSV
002200*                     QUARTOS   (QUARTOS.DAT)   I    #HTLQRT
002300*                     RELATCRS  (RELATCRS.TXT)  O    IMPRESSO
002400*=================================================================
002500*    MODULOS..... :  NENHUM
002600*=================================================================
002700*                          ALTERACOES
002800*-----------------------------------------------------------------
002900*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR018
003000*    ANALISTA   : IVAN SANCHES                                    CR018
003100*    CONSULTORIA: FOURSYS                                         CR018
003200*    DATA.......: 07 / 08 / 1992                                  CR018
003300*    OBJETIVO...: PROGRAMA ORIGINAL, RELATORIO DE ASSINANTES      CR018
003400*                 CLASSIFICADOS POR STREAMING, COM SUBTOTAL       CR018
003500*-----------------------------------------------------------------
003600*    PROGRAMADOR: MATHEUS H MEDEIROS                              Y2K01
003700*    ANALISTA   : IVAN SANCHES                                    Y2K01
003800*    CONSULTORIA: FOURSYS                                         Y2K01
003900*    DATA.......: 22 / 10 / 1998                                  Y2K01
004000*    OBJETIVO...: SEM CAMPO DE DATA CRITICO - CONFERIDO NA        Y2K01
004100*                 VIRADA DO SECULO SEM NECESSIDADE DE ALTERACAO   Y2K01
004200*-----------------------------------------------------------------
004300*    PROGRAMADOR: MATHEUS H MEDEIROS                              CR090
004400*    ANALISTA   : IVAN SANCHES                                    CR090
004500*    CONSULTORIA: FOURSYS                                         CR090
004600*    DATA.......: 14 / 01 / 2025                                  CR090
004700*    OBJETIVO...: RELATORIO REESCRITO PARA O SISTEMA DE           CR090
004800*                 RESERVAS - RETIRADA A CLASSIFICACAO POR         CR090
004900*                 STREAMING E O SUBTOTAL DE PAGINA - LISTAGEM     CR090
005000*                 PLANA DAS RESERVAS DE UM UNICO CLIENTE          CR090
005100*=================================================================
005200 ENVIRONMENT                             DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION                           SECTION.
005500*-----------------------------------------------------------------
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*-----------------------------------------------------------------
005900 INPUT-OUTPUT                            SECTION.
006000*-----------------------------------------------------------------
006100 FILE-CONTROL.
006200     SELECT CARTCLI ASSIGN TO "CARTCLI"
006300         FILE STATUS IS FS-CARTCLI.
006400     SELECT RESERVAS ASSIGN TO "RESERVAS"
006500         FILE STATUS IS FS-RESERVAS.
006600     SELECT QUARTOS ASSIGN TO "QUARTOS"
006700         FILE STATUS IS FS-QUARTOS.
006800     SELECT RELATCRS ASSIGN TO "RELATCRS"
006900         FILE STATUS IS FS-RELATCRS.
007000*=================================================================
007100 DATA                                    DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                                    SECTION.
007400*-----------------------------------------------------------------
007500 FD  CARTCLI.
007600 01  REG-CARTCLI.
007700     05  CRT-EMAIL-PROCURADO        PIC X(060).
007800     05  FILLER                     PIC X(020).
007900*-----------------------------------------------------------------
008000 FD  RESERVAS.
008100     COPY "#HTLRSV".
008200*-----------------------------------------------------------------
008300 FD  QUARTOS.
008400     COPY "#HTLQRT".
008500*-----------------------------------------------------------------
008600 FD  RELATCRS.
008700 01  REG-RELATCRS                  PIC X(132).
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE                         SECTION.
009000*-----------------------------------------------------------------
009100 01  FILLER                      PIC X(050)     VALUE
009200         "***** INICIO DA WORKING - HTLCRS *****".
009300*-----------------------------------------------------------------
009400 01  FS-CARTCLI                   PIC X(002)     VALUE SPACES.
009500 01  FS-RESERVAS                  PIC X(002)     VALUE SPACES.
009600 01  FS-QUARTOS                   PIC X(002)     VALUE SPACES.
009700 01  FS-RELATCRS                  PIC X(002)     VALUE SPACES.
009800*-----------------------------------------------------------------
009900 01  WRK-EMAIL-PROCURADO           PIC X(060)     VALUE SPACES.
010000 01  WRK-PASSOU-CARTAO             PIC X(001)     VALUE "S".
010100     88  WRK-PASSOU-CARTAO-SIM             VALUE "S".
010200     88  WRK-PASSOU-CARTAO-NAO             VALUE "N".
010300 01  WRK-QT-LINHAS                 PIC 9(003) COMP-3  VALUE ZEROS.
010400 01  ACU-LIDOS                     PIC 9(003) COMP-3  VALUE ZEROS.
010500 01  ACU-ACHADOS                   PIC 9(003) COMP-3  VALUE ZEROS.
010600 01  WRK-PAG                       PIC 9(003) COMP    VALUE ZEROS.
010700*-----------------------------------------------------------------
010800 01  TAB-QUARTOS.
010900     05  TAB-QRT                  OCCURS 500 TIMES
011000                                   INDEXED BY IX-QRT.
011100         10  TAB-QRT-NUMERO        PIC X(010).
011200         10  TAB-QRT-TIPO          PIC X(001).
011300         10  TAB-QRT-DIARIA        PIC S9(007)V99 COMP-3.
011400 77  WRK-CONT-QUARTOS               PIC 9(005) COMP  VALUE ZEROS.
011500*-----------------------------------------------------------------
011600     COPY "#HTLCAB".
011700*-----------------------------------------------------------------
011800 01  WRK-DETALHE.
011900     05  WRK-DET-NUMERO            PIC X(010)    VALUE SPACES.
012000     05  FILLER                    PIC X(002)    VALUE SPACES.
012100     05  WRK-DET-TIPO              PIC X(014)    VALUE SPACES.
012200     05  WRK-DET-DIARIA            PIC ZZ,ZZ9.99 VALUE ZEROS.
012300     05  FILLER                    PIC X(003)    VALUE SPACES.
012400     05  WRK-DET-CHECKIN           PIC 9(008)    VALUE ZEROS.
012500     05  FILLER                    PIC X(002)    VALUE SPACES.
012600     05  WRK-DET-CHECKOUT          PIC 9(008)    VALUE ZEROS.
012700     05  FILLER                    PIC X(078)    VALUE SPACES.
012800*-----------------------------------------------------------------
012900 01  FS-CARTCLI-N REDEFINES FS-CARTCLI.
013000     05  FS-CARTCLI-9              PIC 9(002).
013100 01  FS-RESERVAS-N REDEFINES FS-RESERVAS.
013200     05  FS-RESERVAS-9             PIC 9(002).
013300 01  WRK-EMAIL-PROCURADO-R REDEFINES WRK-EMAIL-PROCURADO.
013400     05  WRK-EPR-LOCAL-PARTE       PIC X(030).
013500     05  WRK-EPR-RESTO             PIC X(030).
013600 01  ACU-ACHADOS-ED                PIC ZZ9        VALUE ZEROS.
013700*-----------------------------------------------------------------
013800     COPY "#HTLERR".
013900*-----------------------------------------------------------------
014000 01  FILLER                      PIC X(050)     VALUE
014100         "***** FIM DA WORKING - HTLCRS *****".
014200*=================================================================
014300 PROCEDURE                               DIVISION.
014400*=================================================================
014500 0000-PRINCIPAL.
014600
014700         PERFORM 0100-INICIAR.
014800         IF WRK-PASSOU-CARTAO-SIM
014900             PERFORM 0155-CARREGA-TABELA-QRT
015000             PERFORM 0110-TESTAR-VAZIO
015100             PERFORM 0200-PROCESSAR
015200                 UNTIL FS-RESERVAS NOT EQUAL "00"
015300             PERFORM 0300-FINALIZAR
015400         END-IF.
015500
015600 0000-PRINCIPAL-FIM.                     EXIT.
015700*-----------------------------------------------------------------
015800 0100-INICIAR                            SECTION.
015900*-----------------------------------------------------------------
016000
016100         SET WRK-PASSOU-CARTAO-SIM         TO TRUE.
016200
016300         OPEN INPUT CARTCLI.
016400         IF FS-CARTCLI NOT EQUAL "00"
016500             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
016600             MOVE FS-CARTCLI                TO WRK-STATUS-ERRO
016700             MOVE "CARTCLI"                 TO WRK-ARQUIVO-ERRO
016800             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
016900             SET WRK-PASSOU-CARTAO-NAO      TO TRUE
017000             GO TO 0100-INICIAR-FIM
017100         END-IF.
017200
017300         READ CARTCLI
017400             AT END
017500                 DISPLAY WRK-VAZIO
017600                 SET WRK-PASSOU-CARTAO-NAO   TO TRUE
017700                 GO TO 0100-INICIAR-FIM
017800         END-READ.
017900
018000         MOVE CRT-EMAIL-PROCURADO       TO WRK-EMAIL-PROCURADO.
018100         CLOSE CARTCLI.
018200
018300         OPEN INPUT  RESERVAS
018400              OUTPUT RELATCRS.
018500         IF FS-RESERVAS NOT EQUAL "00"
018600             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
018700             MOVE FS-RESERVAS               TO WRK-STATUS-ERRO
018800             MOVE "RESERVAS"                TO WRK-ARQUIVO-ERRO
018900             DISPLAY WRK-DESCRICAO-ERRO " " WRK-ARQUIVO-ERRO
019000             SET WRK-PASSOU-CARTAO-NAO      TO TRUE
019100         END-IF.
019200
019300 0100-INICIAR-FIM.                       EXIT.
019400*-----------------------------------------------------------------
019500 0110-TESTAR-VAZIO                       SECTION.
019600*-----------------------------------------------------------------
019700
019800         PERFORM 0120-LER-DADOS.
019900         IF FS-RESERVAS NOT EQUAL "00"
020000             DISPLAY WRK-VAZIO
020100         ELSE
020200             PERFORM 0210-IMP-CABECALHO
020300             ADD 1                        TO WRK-PAG
020400         END-IF.
020500
020600 0110-TESTAR-VAZIO-FIM.                  EXIT.
020700*-----------------------------------------------------------------
020800 0120-LER-DADOS                          SECTION.
020900*-----------------------------------------------------------------
021000
021100         READ RESERVAS.
021200
021300 0120-LER-DADOS-FIM.                     EXIT.
021400*-----------------------------------------------------------------
021500 0155-CARREGA-TABELA-QRT                 SECTION.
021600*-----------------------------------------------------------------
021700
021800         OPEN INPUT QUARTOS.
021900         IF FS-QUARTOS NOT EQUAL "00"
022000             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
022100             MOVE FS-QUARTOS              TO WRK-STATUS-ERRO
022200             MOVE "QUARTOS"               TO WRK-ARQUIVO-ERRO
022300             DISPLAY WRK-DESCRICAO-ERRO
022400         END-IF.
022500
022600         SET IX-QRT                       TO 1.
022700         PERFORM 0156-LER-QRT-TABELA
022800             UNTIL FS-QUARTOS EQUAL "10".
022900         CLOSE QUARTOS.
023000
023100 0155-CARREGA-TABELA-QRT-FIM.            EXIT.
023200*-----------------------------------------------------------------
023300 0156-LER-QRT-TABELA                     SECTION.
023400*-----------------------------------------------------------------
023500
023600         READ QUARTOS
023700             AT END
023800                 MOVE "10"                 TO FS-QUARTOS
023900             NOT AT END
024000                 ADD 1                     TO WRK-CONT-QUARTOS
024100                 MOVE QRT-NUMERO
024200                     TO TAB-QRT-NUMERO(IX-QRT)
024300                 MOVE QRT-TIPO
024400                     TO TAB-QRT-TIPO(IX-QRT)
024500                 MOVE QRT-VALOR-DIARIA
024600                     TO TAB-QRT-DIARIA(IX-QRT)
024700                 SET IX-QRT UP BY 1
024800         END-READ.
024900
025000 0156-LER-QRT-TABELA-FIM.                EXIT.
025100*-----------------------------------------------------------------
025200 0200-PROCESSAR                          SECTION.
025300*-----------------------------------------------------------------
025400
025500         ADD 1                            TO ACU-LIDOS.
025600         IF RES-EMAIL-CLIENTE EQUAL WRK-EMAIL-PROCURADO
025700             IF WRK-QT-LINHAS GREATER 12
025800                 PERFORM 0210-IMP-CABECALHO
025900             END-IF
026000             PERFORM 0225-PROCURA-QUARTO
026100             PERFORM 0250-IMP-DETALHE
026200             ADD 1                        TO ACU-ACHADOS
026300         END-IF.
026400         PERFORM 0120-LER-DADOS.
026500
026600 0200-PROCESSAR-FIM.                     EXIT.
026700*-----------------------------------------------------------------
026800 0225-PROCURA-QUARTO                     SECTION.
026900*-----------------------------------------------------------------
027000
027100         MOVE "TIPO DESCONHECIDO"         TO WRK-DET-TIPO.
027200         MOVE ZEROS                       TO WRK-DET-DIARIA.
027300         PERFORM 0226-COMPARA-QRT
027400             VARYING IX-QRT FROM 1 BY 1
027500             UNTIL IX-QRT > WRK-CONT-QUARTOS.
027600
027700 0225-PROCURA-QUARTO-FIM.                EXIT.
027800*-----------------------------------------------------------------
027900 0226-COMPARA-QRT                        SECTION.
028000*-----------------------------------------------------------------
028100
028200         IF TAB-QRT-NUMERO(IX-QRT) EQUAL RES-NUMERO-QUARTO
028300             MOVE TAB-QRT-DIARIA(IX-QRT)    TO WRK-DET-DIARIA
028400             IF TAB-QRT-TIPO(IX-QRT) EQUAL "S"
028500                 MOVE "SINGLE BED ROOM"      TO WRK-DET-TIPO
028600             ELSE
028700                 IF TAB-QRT-TIPO(IX-QRT) EQUAL "D"
028800                     MOVE "DOUBLE BED ROOM"  TO WRK-DET-TIPO
028900                 END-IF
029000             END-IF
029100         END-IF.
029200
029300 0226-COMPARA-QRT-FIM.                   EXIT.
029400*-----------------------------------------------------------------
029500 0210-IMP-CABECALHO                      SECTION.
029600*-----------------------------------------------------------------
029700
029800         MOVE ALL "="                     TO WRK-CABEC-REGRA.
029900         IF WRK-PAG EQUAL ZEROS
030000             MOVE WRK-CABEC-REGRA           TO REG-RELATCRS
030100             WRITE REG-RELATCRS AFTER 1 LINE
030200         ELSE
030300             MOVE WRK-CABEC-REGRA           TO REG-RELATCRS
030400             WRITE REG-RELATCRS AFTER PAGE
030500         END-IF.
030600
030700         MOVE "RESERVAS DO CLIENTE"     TO WRK-CABEC-NOME-RELAT.
030800         ADD 1                              TO WRK-PAG.
030900         MOVE WRK-PAG                        TO WRK-CABEC-PAGINA.
031000         MOVE WRK-CABEC-TITULO               TO REG-RELATCRS.
031100         WRITE REG-RELATCRS AFTER 1 LINE.
031200
031300         MOVE WRK-CABEC-REGRA                 TO REG-RELATCRS.
031400         WRITE REG-RELATCRS AFTER 1 LINE.
031500
031600         MOVE WRK-EMAIL-PROCURADO             TO REG-RELATCRS.
031700         WRITE REG-RELATCRS AFTER 1 LINE.
031800
031900         MOVE "NUMERO   TIPO         DIARIA  CHECKIN  CHECKOUT"
032000             TO REG-RELATCRS.
032100         WRITE REG-RELATCRS AFTER 1 LINE.
032200
032300         MOVE WRK-CABEC-REGRA                 TO REG-RELATCRS.
032400         WRITE REG-RELATCRS AFTER 1 LINE.
032500
032600         MOVE 5                              TO WRK-QT-LINHAS.
032700
032800 0210-IMP-CABECALHO-FIM.                 EXIT.
032900*-----------------------------------------------------------------
033000 0250-IMP-DETALHE                        SECTION.
033100*-----------------------------------------------------------------
033200
033300         MOVE RES-NUMERO-QUARTO             TO WRK-DET-NUMERO.
033400         MOVE RES-DATA-CHECKIN              TO WRK-DET-CHECKIN.
033500         MOVE RES-DATA-CHECKOUT             TO WRK-DET-CHECKOUT.
033600
033700         MOVE WRK-DETALHE                   TO REG-RELATCRS.
033800         WRITE REG-RELATCRS AFTER 1 LINE.
033900
034000         ADD 1                              TO WRK-QT-LINHAS.
034100
034200 0250-IMP-DETALHE-FIM.                   EXIT.
034300*-----------------------------------------------------------------
034400 0260-IMP-ESTATISTICA                    SECTION.
034500*-----------------------------------------------------------------
034600
034700         MOVE ACU-ACHADOS                   TO ACU-ACHADOS-ED.
034800         DISPLAY "TOTAL DE RESERVAS DO CLIENTE: " ACU-ACHADOS-ED.
034900
035000 0260-IMP-ESTATISTICA-FIM.               EXIT.
035100*-----------------------------------------------------------------
035200 0300-FINALIZAR                          SECTION.
035300*-----------------------------------------------------------------
035400
035500         MOVE ALL "="                       TO WRK-CABEC-REGRA.
035600         MOVE WRK-CABEC-REGRA                 TO REG-RELATCRS.
035700         WRITE REG-RELATCRS AFTER 1 LINE.
035800
035900         CLOSE RESERVAS
036000               RELATCRS.
036100
036200         IF FS-RESERVAS NOT EQUAL "00"
036300             MOVE WRK-ARQ-FECHADO           TO WRK-DESCRICAO-ERRO
036400             MOVE FS-RESERVAS                TO WRK-STATUS-ERRO
036500             MOVE "RESERVAS"                 TO WRK-ARQUIVO-ERRO
036600             DISPLAY WRK-DESCRICAO-ERRO
036700         END-IF.
036800
036900         PERFORM 0260-IMP-ESTATISTICA.
037000
037100 0300-FINALIZAR-FIM.                     EXIT.
